000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PWDCHK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          STAND-ALONE SUBROUTINE - CHECKS A CANDIDATE LOGIN
001400*          PASSWORD FOR MINIMUM STRENGTH BEFORE THE CALLER WILL
001500*          LET A STAFF MEMBER'S PASSWORD CHANGE STICK.
001600*
001700*          A PASSWORD IS STRONG ONLY IF ALL OF THE FOLLOWING
001800*          HOLD -
001900*             1) AT LEAST 8 CHARACTERS LONG
002000*             2) AT LEAST ONE UPPERCASE LETTER
002100*             3) AT LEAST ONE LOWERCASE LETTER
002200*             4) AT LEAST ONE DIGIT
002300*             5) AT LEAST ONE CHARACTER THAT IS NEITHER A LETTER
002400*                NOR A DIGIT
002500*
002600*          NO PARTIAL CREDIT - ONE FAILING CHECK FAILS THE WHOLE
002700*          CALL.
002800******************************************************************
002900*CHANGE-LOG.
003000*    03/11/91  JRS  ORIGINAL CODING, REQ 91-0440
003100*    09/14/92  TGD  WIDENED LK-PWD-TEXT TO 20 BYTES, REQ 92-1187
003200*    06/02/95  AKP  FIXED LOWERCASE SCAN - WAS TESTING "A" THRU
003300*                   "Z" INSTEAD OF "a" THRU "z", REQ 95-0291
003400*    11/30/98  JRS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003500*                   NOTHING TO CHANGE, REQ 98-2201
003600*    04/19/01  MCB  ADDED SPECIAL-CHARACTER CHECK PER SECURITY
003700*                   AUDIT FINDING, REQ 01-0733
003800*    08/08/03  TGD  CLEANED UP 100-SCAN-PASSWORD, NO LOGIC CHANGE
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  PWD-WORK-AREA.
005400     05  PWD-TEXT                PIC X(20).
005500     05  PWD-TEXT-AS-CHARS REDEFINES PWD-TEXT.
005600         10  PWD-CHAR OCCURS 20 TIMES    PIC X(01).
005700     05  PWD-LEN                 PIC 9(02) COMP.
005800     05  FILLER                  PIC X(04).
005900
006000 01  PWD-LEN-DISPLAY-AREA.
006100     05  PWD-LEN-DISPLAY         PIC 9(02).
006200     05  PWD-LEN-DISPLAY-X REDEFINES PWD-LEN-DISPLAY
006300                                 PIC X(02).
006400     05  FILLER                  PIC X(02).
006500
006600 01  PWD-SCAN-IDX                PIC 9(02) COMP.
006700
006800 01  PWD-CLASS-SWITCHES.
006900     05  PWD-HAS-UPPER-SW        PIC X(01) VALUE "N".
007000         88 PWD-FOUND-UPPER       VALUE "Y".
007100     05  PWD-HAS-UPPER-SW-NUM REDEFINES PWD-HAS-UPPER-SW
007200                                    PIC 9(01).
007300     05  PWD-HAS-LOWER-SW        PIC X(01) VALUE "N".
007400         88 PWD-FOUND-LOWER       VALUE "Y".
007500     05  PWD-HAS-DIGIT-SW        PIC X(01) VALUE "N".
007600         88 PWD-FOUND-DIGIT       VALUE "Y".
007700     05  PWD-HAS-SPECIAL-SW      PIC X(01) VALUE "N".
007800         88 PWD-FOUND-SPECIAL     VALUE "Y".
007900
008000 01  PWD-TOTAL-FAILS             PIC 9(01) COMP.
008100     05  FILLER                  PIC X(01).
008200
008300 LINKAGE SECTION.
008400 01  LK-PWD-TEXT                 PIC X(20).
008500 01  LK-PWD-RESULT               PIC X(01).
008600     88 LK-PWD-IS-STRONG          VALUE "Y".
008700     88 LK-PWD-IS-WEAK            VALUE "N".
008800
008900 PROCEDURE DIVISION USING LK-PWD-TEXT, LK-PWD-RESULT.
009000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009100     PERFORM 100-SCAN-PASSWORD THRU 100-EXIT.
009200     PERFORM 200-SET-RESULT THRU 200-EXIT.
009300     GOBACK.
009400
009500 000-HOUSEKEEPING.
009600     MOVE LK-PWD-TEXT TO PWD-TEXT.
009700     MOVE "N" TO PWD-HAS-UPPER-SW, PWD-HAS-LOWER-SW,
009800                 PWD-HAS-DIGIT-SW, PWD-HAS-SPECIAL-SW.
009900     INSPECT PWD-TEXT TALLYING PWD-LEN
010000                 FOR CHARACTERS BEFORE INITIAL SPACE.
010100     IF PWD-TEXT = SPACES
010200         MOVE ZERO TO PWD-LEN.
010300 000-EXIT.
010400     EXIT.
010500
010600 100-SCAN-PASSWORD.
010700     PERFORM 150-CHECK-ONE-CHAR THRU 150-EXIT
010800             VARYING PWD-SCAN-IDX FROM 1 BY 1
010900             UNTIL PWD-SCAN-IDX > PWD-LEN.
011000 100-EXIT.
011100     EXIT.
011200
011300 150-CHECK-ONE-CHAR.
011400     IF PWD-CHAR(PWD-SCAN-IDX) >= "A" AND
011500        PWD-CHAR(PWD-SCAN-IDX) <= "Z"
011600         MOVE "Y" TO PWD-HAS-UPPER-SW
011700         GO TO 150-EXIT.
011800
011900     IF PWD-CHAR(PWD-SCAN-IDX) >= "a" AND
012000        PWD-CHAR(PWD-SCAN-IDX) <= "z"
012100         MOVE "Y" TO PWD-HAS-LOWER-SW
012200         GO TO 150-EXIT.
012300
012400     IF PWD-CHAR(PWD-SCAN-IDX) >= "0" AND
012500        PWD-CHAR(PWD-SCAN-IDX) <= "9"
012600         MOVE "Y" TO PWD-HAS-DIGIT-SW
012700         GO TO 150-EXIT.
012800
012900     IF PWD-CHAR(PWD-SCAN-IDX) NOT = SPACE
013000         MOVE "Y" TO PWD-HAS-SPECIAL-SW.
013100 150-EXIT.
013200     EXIT.
013300
013400 200-SET-RESULT.
013500     MOVE "Y" TO LK-PWD-RESULT.
013600     IF PWD-LEN < 8
013700         MOVE "N" TO LK-PWD-RESULT
013800         GO TO 200-EXIT.
013900     IF NOT PWD-FOUND-UPPER OR NOT PWD-FOUND-LOWER
014000          OR NOT PWD-FOUND-DIGIT OR NOT PWD-FOUND-SPECIAL
014100         MOVE "N" TO LK-PWD-RESULT.
014200 200-EXIT.
014300     EXIT.
