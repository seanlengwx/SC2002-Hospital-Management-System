000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REPLPOST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          POSTS THE STOCK-INCREASE SIDE OF AN APPROVED
001300*          REPLENISHMENT REQUEST. CALLED ONLY BY REQAPRV, AFTER
001400*          REQAPRV HAS FLIPPED REQ-APPROVED FROM 0 TO 1.
001500*
001600*          MED-STOCK := MED-STOCK + REQ-AMOUNT.  WHOLE UNITS
001700*          ONLY - NO PRORATION, NO ROUNDING.
001800******************************************************************
001900*CHANGE-LOG.
002000*    01/01/08  JRS  ORIGINAL CODING, REQ 08-0090 (SPLIT OUT OF
002100*                   REQAPRV SO THE POSTING ARITHMETIC IS TESTABLE
002200*                   ON ITS OWN)
002300*    05/22/09  TGD  ADDED RETURN-CODE 4 FOR STOCK OVERFLOW ON
002400*                   9(07) - REQ 09-0410
002500*    11/02/98  JRS  Y2K REVIEW - NO DATE FIELDS HERE, N/C
002600*    07/30/12  MCB  ADDED POST-TYPE-SW FOR FUTURE DECREASE
002700*                   POSTINGS, REQ 12-0255 (NOT YET USED)
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  TEMP-STOCK              PIC 9(08) COMP-3.
004400     05  TEMP-STOCK-EDIT REDEFINES TEMP-STOCK
004500                                 PIC 9(08).
004600     05  FILLER                  PIC X(04).
004700
004800 LINKAGE SECTION.
004900 01  POST-STOCK-REC.
005000     05  POST-TYPE-SW            PIC X(01).
005100         88 POST-INCREASE          VALUE "I".
005200         88 POST-DECREASE          VALUE "D".
005300     05  POST-MED-STOCK           PIC 9(07).
005400     05  POST-MED-STOCK-R REDEFINES POST-MED-STOCK
005500                                 PIC 9(07).
005600     05  POST-REQ-AMOUNT          PIC 9(07).
005700     05  FILLER                  PIC X(04).
005800
005900 01  POST-RETURN-CD               PIC S9(04) COMP.
006000 01  POST-RETURN-CD-EDIT REDEFINES POST-RETURN-CD
006100                                 PIC S9(04).
006200
006300 PROCEDURE DIVISION USING POST-STOCK-REC, POST-RETURN-CD.
006400     MOVE ZERO TO POST-RETURN-CD.
006500     IF POST-INCREASE
006600         PERFORM 100-POST-INCREASE THRU 100-EXIT
006700     ELSE
006800         MOVE 8 TO POST-RETURN-CD.
006900     GOBACK.
007000
007100 100-POST-INCREASE.
007200     MOVE POST-MED-STOCK TO TEMP-STOCK.
007300     ADD POST-REQ-AMOUNT TO TEMP-STOCK.
007400     IF TEMP-STOCK > 9999999
007500         MOVE 4 TO POST-RETURN-CD
007600         GO TO 100-EXIT.
007700     MOVE TEMP-STOCK TO POST-MED-STOCK.
007800 100-EXIT.
007900     EXIT.
