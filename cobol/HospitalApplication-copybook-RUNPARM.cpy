000100******************************************************************
000200*    RUNPARM  --  CURRENT-DATETIME RUN PARAMETER
000300*
000400*    SUPPLIED TO THE JOB AS A CARD/PARM IMAGE, NOT TAKEN FROM THE
000500*    SYSTEM CLOCK - THESE BATCH RUNS MAY BE RERUN AGAINST AN
000600*    AS-OF DATE/TIME OTHER THAN "RIGHT NOW".
000700******************************************************************
000800 01  RUN-DATETIME-PARM.
000900     05  RUN-DATE                PIC 9(08).
001000     05  RUN-TIME                PIC 9(04).
001100     05  FILLER                  PIC X(04).
