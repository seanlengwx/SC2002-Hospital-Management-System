000100******************************************************************
000200*    REQREC  --  REPLENISHMENT REQUEST FILE RECORD
000300*
000400*    FLAT RECORD AS IT SITS ON REQFILE. SEE REQTAB FOR THE
000500*    WORKING-STORAGE TABLE SHAPE BUILT FROM THIS RECORD.
000600*
000700*    REQ-ID IS BUILT BY REQRAISE AS "R" FOLLOWED BY THE RUN
000800*    DATE/TIME REARRANGED ddMMHHmmss (SECONDS ARE NOT CARRIED BY
000900*    THE CURRENT-DATETIME RUN PARAMETER SO THEY COME IN AS "00" -
001000*    SEE REQRAISE PARAGRAPH 400-BUILD-REQUEST).
001100******************************************************************
001200 01  REPLENISHMENT-REQUEST-FILE-REC.
001300     05  REQ-ID-F                PIC X(12).
001400     05  REQ-MED-NAME-F          PIC X(30).
001500     05  REQ-AMOUNT-F            PIC 9(07).
001600     05  REQ-PHARMACIST-ID-F     PIC X(10).
001700     05  REQ-PHARMACIST-NAME-F   PIC X(30).
001800     05  REQ-APPROVED-F          PIC 9(01).
001900     05  FILLER                  PIC X(10).
