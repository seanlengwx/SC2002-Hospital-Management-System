000100******************************************************************
000200*    MEDTAB  --  MEDICINE INVENTORY MASTER TABLE
000300*
000400*    ONE ENTRY PER MEDICINE. MED-NAME-UC IS THE UPPERCASED COPY OF
000500*    MED-NAME USED FOR THE CASE-INSENSITIVE SEARCH ARGUMENT, SINCE
000600*    SEARCH CANNOT FOLD CASE FOR US.  LOADED FROM MEDICINE-FILE
000700*    (SEE MEDREC) - THIS BUILD IS --WITHOUT-DB, NO ISAM/VSAM,
000800*    SO THE MASTER IS AN OCCURS TABLE LOCATED BY A LINEAR SEARCH,
000900*    NOT A KEYED FILE.
001000******************************************************************
001100 01  MEDICINE-TABLE.
001200     05  MED-TABLE-CNT           PIC 9(05) COMP.
001300     05  MED-ENTRY OCCURS 1 TO 999 TIMES
001400                   DEPENDING ON MED-TABLE-CNT
001500                   INDEXED BY MED-IDX.
001600         10  MED-NAME               PIC X(30).
001700         10  MED-NAME-UC            PIC X(30).
001800         10  MED-STOCK               PIC 9(07) COMP-3.
001900         10  MED-ALERT-LEVEL         PIC 9(07) COMP-3.
002000         10  MED-LOW-STOCK-SW        PIC X(01).
002100             88 MED-NEEDS-REPLENISHMENT  VALUE "Y".
002200             88 MED-STOCK-OK             VALUE "N".
002300         10  FILLER                  PIC X(14).
