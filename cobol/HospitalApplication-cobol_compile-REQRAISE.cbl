000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  REQRAISE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          RAISES REPLENISHMENT REQUESTS ON BEHALF OF A
001200*          PHARMACIST. ONE REQTRAN RECORD PER REQUESTED MEDICINE.
001300*
001400*          A REQUEST IS REJECTED IF -
001500*             1) THE MEDICINE NAME IS NOT ON MEDFILE
001600*             2) THE MEDICINE DOES NOT NEED REPLENISHMENT
001700*                (MED-STOCK > MED-ALERT-LEVEL)
001800*             3) A PENDING REQUEST ALREADY EXISTS FOR THAT
001900*                MEDICINE (REQ-APPROVED STILL ZERO)
002000*
002100*          ACCEPTED REQUESTS ARE ASSIGNED REQ-ID "R" FOLLOWED BY
002200*          THE RUN DATE/TIME REARRANGED ddMMHHmm, PLUS A
002300*          HARD-CODED "00" FOR SECONDS - THE RUN-DATETIME-PARM
002400*          THIS SHOP CARRIES FORWARD FROM JOB TO JOB HAS NO
002500*          SECONDS COMPONENT, SEE RUNPARM COPYBOOK.
002600******************************************************************
002700*CHANGE-LOG.
002800*    01/01/08  JRS  ORIGINAL CODING AS PATSRCH, REQ 08-0034
002900*    01/01/08  JRS  RETARGETED AS REQRAISE - REPLENISHMENT
003000*                   REQUEST RAISE REPLACES PATIENT/EQUIPMENT
003100*                   CHARGE SEARCH, REQ 08-0093
003200*    11/19/98  AKP  Y2K REVIEW - RUN-DATE IS AN 8-DIGIT CCYYMMDD
003300*                   FIELD ALREADY, NOTHING TO WIDEN, N/C
003400*    06/18/09  MCB  ADDED DUPLICATE-PENDING-REQUEST CHECK, REQ
003500*                   09-0402 (WAS LETTING A PHARMACIST RAISE THE
003600*                   SAME REQUEST TWICE)
003700*    02/02/12  TGD  CASE-INSENSITIVE MEDICINE NAME MATCH, REQ
003800*                   12-0061
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT MEDFILE
005300     ASSIGN TO UT-S-MEDFILE
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS MFCODE.
005600
005700     SELECT REQFILE
005800     ASSIGN TO UT-S-REQFILE
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200     SELECT REQNEW
006300     ASSIGN TO UT-S-REQNEW
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS NFCODE.
006600
006700     SELECT REQTRAN
006800     ASSIGN TO UT-S-REQTRAN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS TFCODE.
007100
007200     SELECT REQERR
007300     ASSIGN TO UT-S-REQERR
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS EFCODE.
007600
007700     SELECT PARMCARD
007800     ASSIGN TO UT-S-PARMCARD
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS PFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200 FD  MEDFILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 60 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS MEDICINE-FILE-REC.
009800 COPY MEDREC.
009900
010000 FD  REQFILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 100 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS REPLENISHMENT-REQUEST-FILE-REC.
010600 COPY REQREC.
010700
010800 FD  REQNEW
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 100 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS REQNEW-REC.
011400 01  REQNEW-REC                  PIC X(100).
011500
011600****** ONE RAISE-REQUEST CALL PER RECORD, FROM THE PHARMACIST
011700****** HANDLER
011800 FD  REQTRAN
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 80 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS REQTRAN-REC.
012400 01  REQTRAN-REC.
012500     05  TRAN-PHARM-ID            PIC X(10).
012600     05  TRAN-PHARM-NAME          PIC X(30).
012700     05  TRAN-MED-NAME            PIC X(30).
012800     05  TRAN-AMOUNT              PIC 9(07).
012900     05  FILLER                   PIC X(03).
013000
013100 FD  REQERR
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 120 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS REQERR-REC.
013700 01  REQERR-REC.
013800     05  ERR-MSG                  PIC X(40).
013900     05  REST-OF-REC              PIC X(80).
014000
014100****** ONE-CARD PARM FILE - CURRENT-DATETIME AS-OF VALUE FOR THIS
014200****** RUN, SUPPLIED BY THE SCHEDULER, NOT THE SYSTEM CLOCK - SEE
014300****** RUNPARM COPYBOOK REMARKS
014400 FD  PARMCARD
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 16 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS PARMCARD-REC.
015000 01  PARMCARD-REC                PIC X(16).
015100
015200** QSAM FILE
015300 WORKING-STORAGE SECTION.
015400
015500 01  FILE-STATUS-CODES.
015600     05  MFCODE                  PIC X(2).
015700         88 NO-MORE-MEDFILE VALUE "10".
015800     05  OFCODE                  PIC X(2).
015900         88 NO-MORE-REQFILE VALUE "10".
016000     05  NFCODE                  PIC X(2).
016100     05  TFCODE                  PIC X(2).
016200         88 NO-MORE-REQTRAN  VALUE "10".
016300     05  EFCODE                  PIC X(2).
016400     05  PFCODE                  PIC X(2).
016500
016600 COPY MEDTAB.
016700 COPY REQTAB.
016800 COPY RUNPARM.
016900
017000 01  UC-XLATE-FIELDS.
017100     05  UC-XLATE-IN             PIC X(30).
017200     05  UC-XLATE-OUT            PIC X(30).
017300
017400 01  REQ-ID-BUILD-AREA.
017500     05  RIB-DAY                 PIC 9(02).
017600     05  RIB-MONTH                PIC 9(02).
017700     05  RIB-HOUR                 PIC 9(02).
017800     05  RIB-MINUTE               PIC 9(02).
017900     05  RIB-SECOND               PIC 9(02) VALUE ZERO.
018000
018100 01  RUN-DATE-R REDEFINES RUN-DATETIME-PARM.
018200     05  RUN-DATE-X               PIC X(08).
018300     05  RUN-TIME-X               PIC X(04).
018400
018500 01  TRAN-MED-NAME-UC            PIC X(30).
018600
018700 01  FLAGS-AND-SWITCHES.
018800     05  MORE-TRAN-SW            PIC X(01) VALUE "Y".
018900         88 NO-MORE-TRAN-RECS      VALUE "N".
019000     05  MED-FOUND-SW            PIC X(01).
019100         88 MED-WAS-FOUND          VALUE "Y".
019200     05  REQ-DUP-FOUND-SW        PIC X(01).
019300         88 DUP-REQ-WAS-FOUND      VALUE "Y".
019400     05  TRAN-REJECT-SW          PIC X(01).
019500         88 TRAN-WAS-REJECTED      VALUE "Y".
019600
019700 01  COUNTERS-AND-ACCUMULATORS.
019800     05  TRANS-READ              PIC 9(7) COMP.
019900     05  TRANS-READ-EDIT REDEFINES TRANS-READ
020000                                 PIC 9(7).
020100     05  REQS-RAISED             PIC 9(7) COMP.
020200     05  REQS-RAISED-EDIT REDEFINES REQS-RAISED
020300                                 PIC 9(7).
020400     05  TRANS-REJECTED          PIC 9(7) COMP.
020500     05  REQS-WRITTEN            PIC 9(7) COMP.
020600
020700 77  PARA-NAME                   PIC X(30).
020800
020900 COPY ABENDREC.
021000
021100 PROCEDURE DIVISION.
021200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300     PERFORM 200-LOAD-MED-TABLE THRU 200-EXIT
021400             UNTIL NO-MORE-MEDFILE.
021500     PERFORM 220-LOAD-REQ-TABLE THRU 220-EXIT
021600             UNTIL NO-MORE-REQFILE.
021700     PERFORM 100-MAINLINE THRU 100-EXIT
021800             UNTIL NO-MORE-TRAN-RECS.
021900     PERFORM 900-WRITE-REQNEW THRU 900-EXIT.
022000     PERFORM 999-CLEANUP THRU 999-EXIT.
022100     MOVE +0 TO RETURN-CODE.
022200     GOBACK.
022300
022400 000-HOUSEKEEPING.
022500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022600     DISPLAY "******** BEGIN JOB REQRAISE ********".
022700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022800     MOVE ZERO TO MED-TABLE-CNT, REQ-TABLE-CNT.
022900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023000     READ PARMCARD
023100         AT END
023200             MOVE "*** MISSING RUN-DATETIME PARM CARD"
023300                                         TO ABEND-REASON
023400             GO TO 1000-ABEND-RTN.
023500     MOVE PARMCARD-REC TO RUN-DATETIME-PARM.
023600     CLOSE PARMCARD.
023700     READ MEDFILE
023800         AT END SET NO-MORE-MEDFILE TO TRUE.
023900     READ REQFILE
024000         AT END SET NO-MORE-REQFILE TO TRUE.
024100     READ REQTRAN INTO REQTRAN-REC
024200         AT END MOVE "N" TO MORE-TRAN-SW.
024300 000-EXIT.
024400     EXIT.
024500
024600 100-MAINLINE.
024700     MOVE "100-MAINLINE" TO PARA-NAME.
024800     ADD +1 TO TRANS-READ.
024900     MOVE "N" TO TRAN-REJECT-SW.
025000     MOVE TRAN-MED-NAME TO UC-XLATE-IN.
025100     PERFORM 260-FOLD-TO-UPPER THRU 260-EXIT.
025200     MOVE UC-XLATE-OUT TO TRAN-MED-NAME-UC.
025300
025400     PERFORM 250-SEARCH-MEDICINE THRU 250-EXIT.
025500     IF NOT MED-WAS-FOUND
025600         MOVE "*** MEDICINE NOT FOUND" TO ERR-MSG
025700         MOVE "Y" TO TRAN-REJECT-SW
025800         GO TO 190-TRAN-DONE.
025900
026000     PERFORM 255-CHECK-NEEDS-REPLENISHMENT THRU 255-EXIT.
026100     IF NOT MED-NEEDS-REPLENISHMENT(MED-IDX)
026200         MOVE "*** MEDICINE DOES NOT NEED REPLENISHMENT"
026300                                            TO ERR-MSG
026400         MOVE "Y" TO TRAN-REJECT-SW
026500         GO TO 190-TRAN-DONE.
026600
026700     PERFORM 300-SEARCH-PENDING-REQUEST THRU 300-EXIT.
026800     IF DUP-REQ-WAS-FOUND
026900         MOVE "*** PENDING REQUEST ALREADY EXISTS" TO ERR-MSG
027000         MOVE "Y" TO TRAN-REJECT-SW
027100         GO TO 190-TRAN-DONE.
027200
027300     PERFORM 400-BUILD-REQUEST THRU 400-EXIT.
027400
027500 190-TRAN-DONE.
027600     IF TRAN-WAS-REJECTED
027700         ADD +1 TO TRANS-REJECTED
027800         PERFORM 710-WRITE-REQERR THRU 710-EXIT
027900     ELSE
028000         ADD +1 TO REQS-RAISED.
028100
028200     READ REQTRAN INTO REQTRAN-REC
028300         AT END MOVE "N" TO MORE-TRAN-SW.
028400 100-EXIT.
028500     EXIT.
028600
028700 200-LOAD-MED-TABLE.
028800     MOVE "200-LOAD-MED-TABLE" TO PARA-NAME.
028900     ADD +1 TO MED-TABLE-CNT.
029000     SET MED-IDX TO MED-TABLE-CNT.
029100     MOVE MED-NAME-F        TO MED-NAME(MED-IDX).
029200     MOVE MED-NAME-F        TO UC-XLATE-IN.
029300     PERFORM 260-FOLD-TO-UPPER THRU 260-EXIT.
029400     MOVE UC-XLATE-OUT       TO MED-NAME-UC(MED-IDX).
029500     MOVE MED-STOCK-F        TO MED-STOCK(MED-IDX).
029600     MOVE MED-ALERT-LEVEL-F  TO MED-ALERT-LEVEL(MED-IDX).
029700     IF MED-STOCK(MED-IDX) <= MED-ALERT-LEVEL(MED-IDX)
029800         MOVE "Y" TO MED-LOW-STOCK-SW(MED-IDX)
029900     ELSE
030000         MOVE "N" TO MED-LOW-STOCK-SW(MED-IDX).
030100     READ MEDFILE
030200         AT END SET NO-MORE-MEDFILE TO TRUE.
030300 200-EXIT.
030400     EXIT.
030500
030600 220-LOAD-REQ-TABLE.
030700     MOVE "220-LOAD-REQ-TABLE" TO PARA-NAME.
030800     ADD +1 TO REQ-TABLE-CNT.
030900     SET REQ-IDX TO REQ-TABLE-CNT.
031000     MOVE REQ-ID-F              TO REQ-ID(REQ-IDX).
031100     MOVE REQ-MED-NAME-F        TO REQ-MED-NAME(REQ-IDX).
031200     MOVE REQ-MED-NAME-F        TO UC-XLATE-IN.
031300     PERFORM 260-FOLD-TO-UPPER THRU 260-EXIT.
031400     MOVE UC-XLATE-OUT           TO REQ-MED-NAME-UC(REQ-IDX).
031500     MOVE REQ-AMOUNT-F          TO REQ-AMOUNT(REQ-IDX).
031600     MOVE REQ-PHARMACIST-ID-F   TO REQ-PHARMACIST-ID(REQ-IDX).
031700     MOVE REQ-PHARMACIST-NAME-F TO REQ-PHARMACIST-NAME(REQ-IDX).
031800     MOVE REQ-APPROVED-F        TO REQ-APPROVED(REQ-IDX).
031900     READ REQFILE
032000         AT END SET NO-MORE-REQFILE TO TRUE.
032100 220-EXIT.
032200     EXIT.
032300
032400 250-SEARCH-MEDICINE.
032500     MOVE "250-SEARCH-MEDICINE" TO PARA-NAME.
032600     MOVE "N" TO MED-FOUND-SW.
032700     SEARCH MED-ENTRY
032800         WHEN MED-NAME-UC(MED-IDX) = TRAN-MED-NAME-UC
032900             MOVE "Y" TO MED-FOUND-SW
033000     END-SEARCH.
033100 250-EXIT.
033200     EXIT.
033300
033400 255-CHECK-NEEDS-REPLENISHMENT.
033500     MOVE "255-CHECK-NEEDS-REPLENISHMENT" TO PARA-NAME.
033600****** MED-IDX IS STILL SET FROM THE SEARCH IN 250 ABOVE -
033700****** NOTHING TO DO HERE BUT NAME THE RULE FOR THE READER.
033800     CONTINUE.
033900 255-EXIT.
034000     EXIT.
034100
034200 300-SEARCH-PENDING-REQUEST.
034300     MOVE "300-SEARCH-PENDING-REQUEST" TO PARA-NAME.
034400     MOVE "N" TO REQ-DUP-FOUND-SW.
034500     IF REQ-TABLE-CNT = ZERO
034600         GO TO 300-EXIT.
034700     SEARCH REQ-ENTRY
034800         WHEN REQ-MED-NAME-UC(REQ-IDX) = TRAN-MED-NAME-UC
034900              AND REQ-IS-PENDING(REQ-IDX)
035000             MOVE "Y" TO REQ-DUP-FOUND-SW
035100     END-SEARCH.
035200 300-EXIT.
035300     EXIT.
035400
035500 400-BUILD-REQUEST.
035600     MOVE "400-BUILD-REQUEST" TO PARA-NAME.
035700****** RUN-DATE IS CCYYMMDD - POSITIONS 5-6 ARE THE MONTH,
035800****** POSITIONS 7-8 ARE THE DAY
035900     MOVE RUN-DATE(7:2) TO RIB-DAY.
036000     MOVE RUN-DATE(5:2) TO RIB-MONTH.
036100     MOVE RUN-TIME(1:2) TO RIB-HOUR.
036200     MOVE RUN-TIME(3:2) TO RIB-MINUTE.
036300     MOVE ZERO TO RIB-SECOND.
036400
036500     ADD +1 TO REQ-TABLE-CNT.
036600     SET REQ-IDX TO REQ-TABLE-CNT.
036700     MOVE "R"                TO REQ-ID(REQ-IDX)(1:1).
036800     MOVE RIB-DAY             TO REQ-ID(REQ-IDX)(2:2).
036900     MOVE RIB-MONTH           TO REQ-ID(REQ-IDX)(4:2).
037000     MOVE RIB-HOUR            TO REQ-ID(REQ-IDX)(6:2).
037100     MOVE RIB-MINUTE          TO REQ-ID(REQ-IDX)(8:2).
037200     MOVE RIB-SECOND          TO REQ-ID(REQ-IDX)(10:2).
037300     MOVE SPACES              TO REQ-ID(REQ-IDX)(12:1).
037400     MOVE TRAN-MED-NAME       TO REQ-MED-NAME(REQ-IDX).
037500     MOVE TRAN-MED-NAME-UC    TO REQ-MED-NAME-UC(REQ-IDX).
037600     MOVE TRAN-AMOUNT         TO REQ-AMOUNT(REQ-IDX).
037700     MOVE TRAN-PHARM-ID       TO REQ-PHARMACIST-ID(REQ-IDX).
037800     MOVE TRAN-PHARM-NAME     TO REQ-PHARMACIST-NAME(REQ-IDX).
037900     MOVE ZERO                TO REQ-APPROVED(REQ-IDX).
038000 400-EXIT.
038100     EXIT.
038200
038300 260-FOLD-TO-UPPER.
038400     MOVE "260-FOLD-TO-UPPER" TO PARA-NAME.
038500     MOVE UC-XLATE-IN TO UC-XLATE-OUT.
038600     INSPECT UC-XLATE-OUT CONVERTING
038700         "abcdefghijklmnopqrstuvwxyz" TO
038800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038900 260-EXIT.
039000     EXIT.
039100
039200 700-WRITE-ONE-REQ.
039300     MOVE "700-WRITE-ONE-REQ" TO PARA-NAME.
039400     MOVE REQ-ID(REQ-IDX)              TO REQ-ID-F.
039500     MOVE REQ-MED-NAME(REQ-IDX)         TO REQ-MED-NAME-F.
039600     MOVE REQ-AMOUNT(REQ-IDX)           TO REQ-AMOUNT-F.
039700     MOVE REQ-PHARMACIST-ID(REQ-IDX)    TO REQ-PHARMACIST-ID-F.
039800     MOVE REQ-PHARMACIST-NAME(REQ-IDX)  TO REQ-PHARMACIST-NAME-F.
039900     MOVE REQ-APPROVED(REQ-IDX)         TO REQ-APPROVED-F.
040000     WRITE REQNEW-REC FROM REPLENISHMENT-REQUEST-FILE-REC.
040100     ADD +1 TO REQS-WRITTEN.
040200 700-EXIT.
040300     EXIT.
040400
040500 710-WRITE-REQERR.
040600     MOVE "710-WRITE-REQERR" TO PARA-NAME.
040700     MOVE REQTRAN-REC TO REST-OF-REC.
040800     WRITE REQERR-REC.
040900 710-EXIT.
041000     EXIT.
041100
041200 800-OPEN-FILES.
041300     MOVE "800-OPEN-FILES" TO PARA-NAME.
041400     OPEN INPUT MEDFILE, REQFILE, REQTRAN, PARMCARD.
041500     OPEN OUTPUT REQNEW, REQERR, SYSOUT.
041600 800-EXIT.
041700     EXIT.
041800
041900 850-CLOSE-FILES.
042000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042100     CLOSE MEDFILE, REQFILE, REQTRAN, REQNEW, REQERR, SYSOUT.
042200 850-EXIT.
042300     EXIT.
042400
042500 900-WRITE-REQNEW.
042600     MOVE "900-WRITE-REQNEW" TO PARA-NAME.
042700     PERFORM 700-WRITE-ONE-REQ THRU 700-EXIT
042800             VARYING REQ-IDX FROM 1 BY 1
042900             UNTIL REQ-IDX > REQ-TABLE-CNT.
043000 900-EXIT.
043100     EXIT.
043200
043300 999-CLEANUP.
043400     MOVE "999-CLEANUP" TO PARA-NAME.
043500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043600     DISPLAY "** TRANSACTIONS READ **".
043700     DISPLAY TRANS-READ.
043800     DISPLAY "** REQUESTS RAISED **".
043900     DISPLAY REQS-RAISED.
044000     DISPLAY "** TRANSACTIONS REJECTED **".
044100     DISPLAY TRANS-REJECTED.
044200     DISPLAY "** REQUESTS WRITTEN TO REQNEW **".
044300     DISPLAY REQS-WRITTEN.
044400     DISPLAY "******** NORMAL END OF JOB REQRAISE ********".
044500 999-EXIT.
044600     EXIT.
044700
044800 1000-ABEND-RTN.
044900     WRITE SYSOUT-REC FROM ABEND-REC.
045000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045100     DISPLAY "*** ABNORMAL END OF JOB-REQRAISE ***" UPON CONSOLE.
045200     DIVIDE ZERO-VAL INTO ONE-VAL.
