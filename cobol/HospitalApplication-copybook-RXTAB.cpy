000100******************************************************************
000200*    RXTAB  --  PRESCRIPTION WORKING-STORAGE TABLE
000300*
000400*    RXDSPRPT LOADS THE HEADER AND ITS LINE RECS (SEE RXREC) INTO
000500*    THIS SHAPE SO THE DISPENSE LOOP CAN WALK THE LINES IN THE
000600*    ORDER THEY WERE WRITTEN, NO RE-SEQUENCING.
000700******************************************************************
000800 01  PRESCRIPTION-REC.
000900     05  RX-ID                   PIC X(12).
001000     05  RX-STATUS               PIC X(10).
001100         88 RX-PENDING            VALUE "Pending".
001200         88 RX-DISPENSED          VALUE "Dispensed".
001300     05  RX-LINE-COUNT           PIC 9(02) COMP.
001400     05  RX-LINE OCCURS 1 TO 40 TIMES
001500                 DEPENDING ON RX-LINE-COUNT
001600                 INDEXED BY RX-LINE-IDX.
001700         10  RX-LINE-MED-NAME        PIC X(30).
001800         10  RX-LINE-QTY              PIC 9(07) COMP-3.
001900         10  RX-LINE-DEDUCTED-SW      PIC X(01).
002000             88 RX-LINE-WAS-DEDUCTED   VALUE "Y".
002100         10  RX-LINE-LOW-STOCK-SW     PIC X(01).
002200             88 RX-LINE-CROSSED-ALERT  VALUE "Y".
