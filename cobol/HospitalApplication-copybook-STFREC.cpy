000100******************************************************************
000200*    STFREC  --  STAFF IMPORT RECORD AND STAFF MASTER TABLE ROW
000300*
000400*    STFIMPRT READS THE COMMA-DELIMITED STAFF-ID LINE INTO
000500*    STAFF-IMPORT-REC (VIA UNSTRING), EDITS GENDER/ROLE, THEN
000600*    BUILDS ONE STAFF-MASTER-ENTRY PER ACCEPTED LINE.
000700******************************************************************
000800 01  STAFF-IMPORT-REC.
000900     05  STAFF-ID-I              PIC X(10).
001000     05  STAFF-NAME-I            PIC X(30).
001100     05  STAFF-PASSWORD-I        PIC X(20).
001200     05  STAFF-ROLE-I            PIC X(10).
001300     05  STAFF-GENDER-I          PIC X(06).
001400     05  STAFF-AGE-I             PIC 9(03).
001500     05  FILLER                  PIC X(21).
001600
001700******************************************************************
001800*    STAFF MASTER TABLE  -  LOADED/BUILT IN WORKING-STORAGE
001900*    (THIS BUILD IS --WITHOUT-DB, NO ISAM/VSAM, SO THE MASTER IS
002000*    AN OCCURS TABLE LOCATED BY A LINEAR SEARCH, NOT A KEYED FILE)
002100******************************************************************
002200 01  STAFF-MASTER-TABLE.
002300     05  STAFF-TABLE-CNT         PIC 9(05) COMP.
002400     05  STAFF-TABLE-CNT-EDIT REDEFINES STAFF-TABLE-CNT
002500                                 PIC 9(05).
002600     05  STAFF-MASTER-ENTRY OCCURS 500 TIMES INDEXED BY STF-IDX.
002700         10  STAFF-ID               PIC X(10).
002800         10  STAFF-NAME             PIC X(30).
002900         10  STAFF-PASSWORD         PIC X(20).
003000         10  STAFF-ROLE-CDE         PIC X(01).
003100             88 STAFF-IS-DOCTOR      VALUE "D".
003200             88 STAFF-IS-PHARMACIST  VALUE "P".
003300         10  STAFF-GENDER-CDE       PIC X(01).
003400             88 STAFF-IS-MALE        VALUE "M".
003500             88 STAFF-IS-FEMALE      VALUE "F".
003600         10  STAFF-AGE              PIC 9(03).
003700         10  FILLER                 PIC X(35).
