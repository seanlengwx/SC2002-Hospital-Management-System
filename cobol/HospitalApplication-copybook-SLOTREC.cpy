000100******************************************************************
000200*    SLOTREC  --  DOCTOR AVAILABLE-SLOT FILE RECORD
000300*
000400*    FLAT RECORD AS IT SITS ON SLOTFILE. SEE APTTAB FOR THE
000500*    WORKING-STORAGE SLOT-TABLE SHAPE BUILT FROM THIS RECORD.
000600******************************************************************
000700 01  SLOT-FILE-REC.
000800     05  SLOT-DOCTOR-ID-F        PIC X(10).
000900     05  SLOT-DATE-F             PIC 9(08).
001000     05  SLOT-TIME-F             PIC 9(04).
001100     05  SLOT-OPEN-SW-F          PIC X(01).
001200     05  FILLER                  PIC X(07).
