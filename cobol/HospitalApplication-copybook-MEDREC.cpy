000100******************************************************************
000200*    MEDREC  --  MEDICINE INVENTORY MASTER FILE RECORD
000300*
000400*    FLAT RECORD AS IT SITS ON MEDFILE/MEDNEW. SEE MEDTAB FOR THE
000500*    WORKING-STORAGE TABLE SHAPE BUILT FROM THIS RECORD.
000600******************************************************************
000700 01  MEDICINE-FILE-REC.
000800     05  MED-NAME-F              PIC X(30).
000900     05  MED-STOCK-F             PIC 9(07).
001000     05  MED-ALERT-LEVEL-F       PIC 9(07).
001100     05  FILLER                  PIC X(16).
