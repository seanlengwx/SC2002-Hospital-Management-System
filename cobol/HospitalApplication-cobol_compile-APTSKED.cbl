000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APTSKED.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          DRIVES THE DOCTOR APPOINTMENT BOOK.  APTTRAN CARRIES
001200*          ONE SCHEDULING ACTION PER RECORD - SCHEDULE (S),
001300*          RESCHEDULE (R), ACCEPT (A), DECLINE (D), CANCEL (C),
001400*          OR A STATUS QUERY (Q) THAT CLASSIFIES AN APPOINTMENT
001500*          AS UPCOMING OR PAST AGAINST THE RUN-DATETIME PARM.
001600*
001700*          APTFILE/SLOTFILE ARE LOADED WHOLESALE INTO WORKING-
001800*          STORAGE TABLES AND LOCATED BY LINEAR SEARCH, SAME AS
001900*          MEDFILE/REQFILE IN REQRAISE/REQAPRV - NO ISAM/VSAM
002000*          IN THIS BUILD.
002100*
002200*          A REQUESTED SLOT MUST BE ON THE DOCTOR'S OPEN-SLOT
002300*          LIST BEFORE SCHEDULE/RESCHEDULE WILL TAKE IT.  DECLINE
002400*          AND CANCEL HAND THE SLOT BACK TO THAT LIST.  NEITHER
002500*          THE APPOINTMENT TABLE NOR THE SLOT TABLE EVER HAS A
002600*          ROW PHYSICALLY DELETED - A CANCELLED/DECLINED ROW
002700*          STAYS ON FILE WITH ITS STATUS FLAG SET, SAME AS THE
002800*          SHOP HANDLES A CANCELLED TREATMENT RECORD ELSEWHERE.
002900******************************************************************
003000*CHANGE-LOG.
003100*    01/01/08  JRS  ORIGINAL CODING AS TRMTUPDT, REQ 08-0034
003200*    01/01/08  JRS  RETARGETED AS APTSKED - APPOINTMENT BOOK
003300*                   REPLACES TREATMENT-CHARGE UPDATE, REQ 08-0099
003400*    11/19/98  AKP  Y2K REVIEW - RUN-DATETIME-PARM IS ALREADY
003500*                   CCYYMMDD, N/C
003600*    06/11/10  TGD  ADDED THE "Q" STATUS-QUERY ACTION AND THE
003700*                   UPCOMING/PAST CLASSIFY LOGIC, REQ 10-0158
003800*    03/08/14  MCB  AUTHORIZATION CHECK NOW ALSO ACCEPTS THE
003900*                   DOCTOR ID, NOT JUST THE PATIENT ID,
004000*                   REQ 14-0066
004050*    09/17/15  TGD  DECLINE/CANCEL/RESCHEDULE WERE NEVER RETURNING
004060*                   THE OLD SLOT TO THE DOCTOR'S LIST - THEY WERE
004070*                   SEARCHING FOR IT WITH THE SAME LOOKUP THAT
004080*                   REQUIRES THE SLOT TO BE OPEN ALREADY. ADDED
004090*                   460-SEARCH-SLOT-BY-KEY FOR LOOKUPS THAT NEED
004095*                   TO FIND A TAKEN ROW, REQ 15-0512
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT APTFILE
005500     ASSIGN TO UT-S-APTFILE
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS AFCODE.
005800
005900     SELECT APTNEW
006000     ASSIGN TO UT-S-APTNEW
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS NFCODE.
006300
006400     SELECT SLOTFILE
006500     ASSIGN TO UT-S-SLOTFILE
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS SFCODE.
006800
006900     SELECT SLOTNEW
007000     ASSIGN TO UT-S-SLOTNEW
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS WFCODE.
007300
007400     SELECT APTTRAN
007500     ASSIGN TO UT-S-APTTRAN
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS TFCODE.
007800
007900     SELECT APTRPT
008000     ASSIGN TO UT-S-APTRPT
008100       ORGANIZATION IS SEQUENTIAL.
008200
008300     SELECT APTERR
008400     ASSIGN TO UT-S-APTERR
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS EFCODE.
008700
008800     SELECT PARMCARD
008900     ASSIGN TO UT-S-PARMCARD
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS PFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300 FD  APTFILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 62 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS APPOINTMENT-FILE-REC.
010900 COPY APTREC.
011000
011100 FD  APTNEW
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 62 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS APTNEW-REC.
011700 01  APTNEW-REC                  PIC X(62).
011800
011900 FD  SLOTFILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 30 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS SLOT-FILE-REC.
012500 COPY SLOTREC.
012600
012700 FD  SLOTNEW
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 30 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS SLOTNEW-REC.
013300 01  SLOTNEW-REC                 PIC X(30).
013400
013500****** ONE SCHEDULING ACTION PER RECORD - SEE ACTION-CD 88-LEVELS
013600 FD  APTTRAN
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 60 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS APTTRAN-REC.
014200 01  APTTRAN-REC.
014300     05  TRAN-ACTION-CD          PIC X(01).
014400         88 TRAN-IS-SCHEDULE       VALUE "S".
014500         88 TRAN-IS-RESCHEDULE     VALUE "R".
014600         88 TRAN-IS-ACCEPT         VALUE "A".
014700         88 TRAN-IS-DECLINE        VALUE "D".
014800         88 TRAN-IS-CANCEL         VALUE "C".
014900         88 TRAN-IS-QUERY          VALUE "Q".
015000     05  TRAN-APT-ID              PIC X(16).
015100     05  TRAN-CALLER-ID           PIC X(10).
015200     05  TRAN-PATIENT-ID          PIC X(10).
015300     05  TRAN-DOCTOR-ID           PIC X(10).
015400     05  TRAN-SLOT-DATE           PIC 9(08).
015500     05  TRAN-SLOT-TIME           PIC 9(04).
015600     05  FILLER                   PIC X(01).
015700
015800 FD  APTRPT
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 80 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS RPT-REC.
016400 01  RPT-REC  PIC X(80).
016500
016600 FD  APTERR
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 100 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS APTERR-REC.
017200 01  APTERR-REC.
017300     05  ERR-MSG                  PIC X(40).
017400     05  REST-OF-REC              PIC X(60).
017500
017600 FD  PARMCARD
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 16 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS PARMCARD-REC.
018200 01  PARMCARD-REC                PIC X(16).
018300
018400** QSAM FILE
018500 WORKING-STORAGE SECTION.
018600
018700 01  FILE-STATUS-CODES.
018800     05  AFCODE                  PIC X(2).
018900         88 NO-MORE-APTFILE VALUE "10".
019000     05  NFCODE                  PIC X(2).
019100     05  SFCODE                  PIC X(2).
019200         88 NO-MORE-SLOTFILE VALUE "10".
019300     05  WFCODE                  PIC X(2).
019400     05  TFCODE                  PIC X(2).
019500         88 NO-MORE-APTTRAN  VALUE "10".
019600     05  EFCODE                  PIC X(2).
019700     05  PFCODE                  PIC X(2).
019800
019900 COPY APTTAB.
020000 COPY RUNPARM.
020100
020200 01  WS-RUN-DATE-TIME             PIC 9(12) COMP-3.
020300 01  WS-APT-DATE-TIME             PIC 9(12) COMP-3.
020400
020500****** SEARCH ARGUMENTS FOR 450-SEARCH-OPEN-SLOT - SET BEFORE
020600****** EACH PERFORM, SINCE PERFORM...THRU TAKES NO USING CLAUSE
020700 01  WS-SLOT-SEARCH-ARGS.
020800     05  WS-SLOT-SRCH-DOCTOR-ID   PIC X(10).
020900     05  WS-SLOT-SRCH-DATE        PIC 9(08).
021000     05  WS-SLOT-SRCH-TIME        PIC 9(04).
021100
021200 01  WS-QUERY-LINE.
021300     05  FILLER                   PIC X(2) VALUE SPACES.
021400     05  RPT-APT-ID-O             PIC X(16).
021500     05  FILLER                   PIC X(2) VALUE SPACES.
021600     05  RPT-APT-STATUS-O         PIC X(10).
021700     05  FILLER                   PIC X(2) VALUE SPACES.
021800     05  RPT-CLASSIFY-O           PIC X(10).
021900     05  FILLER                   PIC X(38) VALUE SPACES.
022000
022100 01  FLAGS-AND-SWITCHES.
022200     05  MORE-TRAN-SW            PIC X(01) VALUE "Y".
022300         88 NO-MORE-TRAN-RECS      VALUE "N".
022400     05  APT-FOUND-SW            PIC X(01).
022500         88 APT-WAS-FOUND          VALUE "Y".
022600     05  SLOT-FOUND-SW           PIC X(01).
022700         88 SLOT-WAS-FOUND         VALUE "Y".
022800     05  AUTH-SW                 PIC X(01).
022900         88 CALLER-IS-AUTHORIZED   VALUE "Y".
023000     05  TRAN-REJECT-SW          PIC X(01).
023100         88 TRAN-WAS-REJECTED      VALUE "Y".
023200
023300 01  COUNTERS-AND-ACCUMULATORS.
023400     05  TRANS-READ              PIC 9(7) COMP.
023500     05  TRANS-READ-EDIT REDEFINES TRANS-READ
023600                                 PIC 9(7).
023700     05  TRANS-PROCESSED         PIC 9(7) COMP.
023800     05  TRANS-PROCESSED-EDIT REDEFINES TRANS-PROCESSED
023900                                 PIC 9(7).
024000     05  TRANS-REJECTED          PIC 9(7) COMP.
024100     05  TRANS-REJECTED-EDIT REDEFINES TRANS-REJECTED
024200                                 PIC 9(7).
024300     05  SCHED-SEQ               PIC 9(01) COMP.
024400
024500 77  PARA-NAME                   PIC X(30).
024600
024700 COPY ABENDREC.
024800
024900 PROCEDURE DIVISION.
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025100     PERFORM 100-MAINLINE THRU 100-EXIT
025200             UNTIL NO-MORE-TRAN-RECS.
025300     PERFORM 900-WRITE-APTNEW THRU 900-EXIT.
025400     PERFORM 920-WRITE-SLOTNEW THRU 920-EXIT.
025500     PERFORM 999-CLEANUP THRU 999-EXIT.
025600     MOVE +0 TO RETURN-CODE.
025700     GOBACK.
025800
025900 000-HOUSEKEEPING.
026000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026100     DISPLAY "******** BEGIN JOB APTSKED ********".
026200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026300     MOVE ZERO TO APT-TABLE-CNT, SLOT-TABLE-CNT.
026400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026500
026600     READ PARMCARD
026700         AT END
026800             MOVE "*** MISSING RUN-DATETIME PARM CARD"
026900                                         TO ABEND-REASON
027000             GO TO 1000-ABEND-RTN.
027100     MOVE PARMCARD-REC TO RUN-DATETIME-PARM.
027200     CLOSE PARMCARD.
027300     COMPUTE WS-RUN-DATE-TIME = (RUN-DATE * 10000) + RUN-TIME.
027400
027500     READ APTFILE
027600         AT END SET NO-MORE-APTFILE TO TRUE.
027700     PERFORM 200-LOAD-APT-TABLE THRU 200-EXIT
027800             UNTIL NO-MORE-APTFILE.
027900
028000     READ SLOTFILE
028100         AT END SET NO-MORE-SLOTFILE TO TRUE.
028200     PERFORM 220-LOAD-SLOT-TABLE THRU 220-EXIT
028300             UNTIL NO-MORE-SLOTFILE.
028400
028500     READ APTTRAN INTO APTTRAN-REC
028600         AT END MOVE "N" TO MORE-TRAN-SW.
028700 000-EXIT.
028800     EXIT.
028900
029000 100-MAINLINE.
029100     MOVE "100-MAINLINE" TO PARA-NAME.
029200     ADD +1 TO TRANS-READ.
029300     MOVE "N" TO TRAN-REJECT-SW.
029400
029500     EVALUATE TRUE
029600         WHEN TRAN-IS-SCHEDULE
029700             PERFORM 300-SCHEDULE THRU 300-EXIT
029800         WHEN TRAN-IS-RESCHEDULE
029900             PERFORM 320-RESCHEDULE THRU 320-EXIT
030000         WHEN TRAN-IS-ACCEPT
030100             PERFORM 340-ACCEPT THRU 340-EXIT
030200         WHEN TRAN-IS-DECLINE
030300             PERFORM 360-DECLINE THRU 360-EXIT
030400         WHEN TRAN-IS-CANCEL
030500             PERFORM 380-CANCEL THRU 380-EXIT
030600         WHEN TRAN-IS-QUERY
030700             PERFORM 400-QUERY-CLASSIFY THRU 400-EXIT
030800         WHEN OTHER
030900             MOVE "*** UNKNOWN ACTION CODE ON APTTRAN"
031000                                         TO ERR-MSG
031100             MOVE "Y" TO TRAN-REJECT-SW
031200     END-EVALUATE.
031300
031400 190-TRAN-DONE.
031500     IF TRAN-WAS-REJECTED
031600         ADD +1 TO TRANS-REJECTED
031700         MOVE APTTRAN-REC TO REST-OF-REC
031800         WRITE APTERR-REC
031900     ELSE
032000         ADD +1 TO TRANS-PROCESSED.
032100
032200     READ APTTRAN INTO APTTRAN-REC
032300         AT END MOVE "N" TO MORE-TRAN-SW.
032400 100-EXIT.
032500     EXIT.
032600
032700 200-LOAD-APT-TABLE.
032800     MOVE "200-LOAD-APT-TABLE" TO PARA-NAME.
032900     ADD +1 TO APT-TABLE-CNT.
033000     SET APT-IDX TO APT-TABLE-CNT.
033100     MOVE APT-ID-F           TO APT-ID(APT-IDX).
033200     MOVE APT-PATIENT-ID-F   TO APT-PATIENT-ID(APT-IDX).
033300     MOVE APT-DOCTOR-ID-F    TO APT-DOCTOR-ID(APT-IDX).
033400     MOVE APT-SLOT-DATE-F    TO APT-SLOT-DATE(APT-IDX).
033500     MOVE APT-SLOT-TIME-F    TO APT-SLOT-TIME(APT-IDX).
033600     MOVE APT-STATUS-F       TO APT-STATUS(APT-IDX).
033700     READ APTFILE
033800         AT END SET NO-MORE-APTFILE TO TRUE.
033900 200-EXIT.
034000     EXIT.
034100
034200 220-LOAD-SLOT-TABLE.
034300     MOVE "220-LOAD-SLOT-TABLE" TO PARA-NAME.
034400     ADD +1 TO SLOT-TABLE-CNT.
034500     SET SLOT-IDX TO SLOT-TABLE-CNT.
034600     MOVE SLOT-DOCTOR-ID-F   TO SLOT-DOCTOR-ID(SLOT-IDX).
034700     MOVE SLOT-DATE-F        TO SLOT-DATE(SLOT-IDX).
034800     MOVE SLOT-TIME-F        TO SLOT-TIME(SLOT-IDX).
034900     MOVE SLOT-OPEN-SW-F     TO SLOT-OPEN-SW(SLOT-IDX).
035000     READ SLOTFILE
035100         AT END SET NO-MORE-SLOTFILE TO TRUE.
035200 220-EXIT.
035300     EXIT.
035400
035500 300-SCHEDULE.
035600     MOVE "300-SCHEDULE" TO PARA-NAME.
035700     MOVE TRAN-DOCTOR-ID TO WS-SLOT-SRCH-DOCTOR-ID.
035800     MOVE TRAN-SLOT-DATE TO WS-SLOT-SRCH-DATE.
035900     MOVE TRAN-SLOT-TIME TO WS-SLOT-SRCH-TIME.
036000     PERFORM 450-SEARCH-OPEN-SLOT THRU 450-EXIT.
036100     IF NOT SLOT-WAS-FOUND
036200         MOVE "*** REQUESTED SLOT NOT AVAILABLE" TO ERR-MSG
036300         MOVE "Y" TO TRAN-REJECT-SW
036400         GO TO 300-EXIT.
036500
036600     SET SLOT-IS-TAKEN(SLOT-IDX) TO TRUE.
036700
036800     ADD +1 TO SCHED-SEQ.
036900     IF SCHED-SEQ > 9
037000         MOVE 0 TO SCHED-SEQ.
037100     ADD +1 TO APT-TABLE-CNT.
037200     SET APT-IDX TO APT-TABLE-CNT.
037300     MOVE "APT"             TO APT-ID(APT-IDX)(1:3).
037400     MOVE RUN-DATE          TO APT-ID(APT-IDX)(4:8).
037500     MOVE RUN-TIME          TO APT-ID(APT-IDX)(12:4).
037600     MOVE SCHED-SEQ         TO APT-ID(APT-IDX)(16:1).
037700     MOVE TRAN-PATIENT-ID   TO APT-PATIENT-ID(APT-IDX).
037800     MOVE TRAN-DOCTOR-ID    TO APT-DOCTOR-ID(APT-IDX).
037900     MOVE TRAN-SLOT-DATE    TO APT-SLOT-DATE(APT-IDX).
038000     MOVE TRAN-SLOT-TIME    TO APT-SLOT-TIME(APT-IDX).
038100     SET APT-IS-PENDING(APT-IDX) TO TRUE.
038200 300-EXIT.
038300     EXIT.
038400
038500 320-RESCHEDULE.
038600     MOVE "320-RESCHEDULE" TO PARA-NAME.
038700     PERFORM 420-SEARCH-APPOINTMENT THRU 420-EXIT.
038800     IF NOT APT-WAS-FOUND
038900         MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
039000         MOVE "Y" TO TRAN-REJECT-SW
039100         GO TO 320-EXIT.
039200
039300     PERFORM 440-CHECK-AUTHORIZATION THRU 440-EXIT.
039400     IF NOT CALLER-IS-AUTHORIZED
039500         MOVE "*** CALLER NOT AUTHORIZED FOR APPOINTMENT"
039600                                         TO ERR-MSG
039700         MOVE "Y" TO TRAN-REJECT-SW
039800         GO TO 320-EXIT.
039900
040000     MOVE TRAN-DOCTOR-ID TO WS-SLOT-SRCH-DOCTOR-ID.
040100     MOVE TRAN-SLOT-DATE TO WS-SLOT-SRCH-DATE.
040200     MOVE TRAN-SLOT-TIME TO WS-SLOT-SRCH-TIME.
040300     PERFORM 450-SEARCH-OPEN-SLOT THRU 450-EXIT.
040400     IF NOT SLOT-WAS-FOUND
040500         MOVE "*** NEW SLOT NOT AVAILABLE" TO ERR-MSG
040600         MOVE "Y" TO TRAN-REJECT-SW
040700         GO TO 320-EXIT.
040800     SET SLOT-IS-TAKEN(SLOT-IDX) TO TRUE.
040900
041000     MOVE APT-DOCTOR-ID(APT-IDX) TO WS-SLOT-SRCH-DOCTOR-ID.
041100     MOVE APT-SLOT-DATE(APT-IDX) TO WS-SLOT-SRCH-DATE.
041200     MOVE APT-SLOT-TIME(APT-IDX) TO WS-SLOT-SRCH-TIME.
041300     PERFORM 460-SEARCH-SLOT-BY-KEY THRU 460-EXIT.
041400****** OLD SLOT MAY ALREADY BE ABSENT FROM THE LIST - NO HARM
041500****** DONE RETURNING IT ONLY WHEN WE CAN FIND THE ROW
041600     IF SLOT-WAS-FOUND
041700         SET SLOT-IS-OPEN(SLOT-IDX) TO TRUE.
041800
041900     MOVE TRAN-SLOT-DATE TO APT-SLOT-DATE(APT-IDX).
042000     MOVE TRAN-SLOT-TIME TO APT-SLOT-TIME(APT-IDX).
042100 320-EXIT.
042200     EXIT.
042300
042400 340-ACCEPT.
042500     MOVE "340-ACCEPT" TO PARA-NAME.
042600     PERFORM 420-SEARCH-APPOINTMENT THRU 420-EXIT.
042700     IF NOT APT-WAS-FOUND
042800         MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
042900         MOVE "Y" TO TRAN-REJECT-SW
043000         GO TO 340-EXIT.
043100
043200     PERFORM 440-CHECK-AUTHORIZATION THRU 440-EXIT.
043300     IF NOT CALLER-IS-AUTHORIZED
043400         MOVE "*** CALLER NOT AUTHORIZED FOR APPOINTMENT"
043500                                         TO ERR-MSG
043600         MOVE "Y" TO TRAN-REJECT-SW
043700         GO TO 340-EXIT.
043800
043900     SET APT-IS-CONFIRMED(APT-IDX) TO TRUE.
044000
044100     MOVE APT-DOCTOR-ID(APT-IDX) TO WS-SLOT-SRCH-DOCTOR-ID.
044200     MOVE APT-SLOT-DATE(APT-IDX) TO WS-SLOT-SRCH-DATE.
044300     MOVE APT-SLOT-TIME(APT-IDX) TO WS-SLOT-SRCH-TIME.
044400     PERFORM 450-SEARCH-OPEN-SLOT THRU 450-EXIT.
044500     IF SLOT-WAS-FOUND
044600         SET SLOT-IS-TAKEN(SLOT-IDX) TO TRUE.
044700 340-EXIT.
044800     EXIT.
044900
045000 360-DECLINE.
045100     MOVE "360-DECLINE" TO PARA-NAME.
045200     PERFORM 420-SEARCH-APPOINTMENT THRU 420-EXIT.
045300     IF NOT APT-WAS-FOUND
045400         MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
045500         MOVE "Y" TO TRAN-REJECT-SW
045600         GO TO 360-EXIT.
045700
045800     PERFORM 440-CHECK-AUTHORIZATION THRU 440-EXIT.
045900     IF NOT CALLER-IS-AUTHORIZED
046000         MOVE "*** CALLER NOT AUTHORIZED FOR APPOINTMENT"
046100                                         TO ERR-MSG
046200         MOVE "Y" TO TRAN-REJECT-SW
046300         GO TO 360-EXIT.
046400
046500     SET APT-IS-DECLINED(APT-IDX) TO TRUE.
046600
046700     MOVE APT-DOCTOR-ID(APT-IDX) TO WS-SLOT-SRCH-DOCTOR-ID.
046800     MOVE APT-SLOT-DATE(APT-IDX) TO WS-SLOT-SRCH-DATE.
046900     MOVE APT-SLOT-TIME(APT-IDX) TO WS-SLOT-SRCH-TIME.
047000     PERFORM 460-SEARCH-SLOT-BY-KEY THRU 460-EXIT.
047100     IF SLOT-WAS-FOUND
047200         SET SLOT-IS-OPEN(SLOT-IDX) TO TRUE.
047300 360-EXIT.
047400     EXIT.
047500
047600 380-CANCEL.
047700     MOVE "380-CANCEL" TO PARA-NAME.
047800     PERFORM 420-SEARCH-APPOINTMENT THRU 420-EXIT.
047900     IF NOT APT-WAS-FOUND
048000         MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
048100         MOVE "Y" TO TRAN-REJECT-SW
048200         GO TO 380-EXIT.
048300
048400     PERFORM 440-CHECK-AUTHORIZATION THRU 440-EXIT.
048500     IF NOT CALLER-IS-AUTHORIZED
048600         MOVE "*** CALLER NOT AUTHORIZED FOR APPOINTMENT"
048700                                         TO ERR-MSG
048800         MOVE "Y" TO TRAN-REJECT-SW
048900         GO TO 380-EXIT.
049000
049100     SET APT-IS-CANCELLED(APT-IDX) TO TRUE.
049200
049300     MOVE APT-DOCTOR-ID(APT-IDX) TO WS-SLOT-SRCH-DOCTOR-ID.
049400     MOVE APT-SLOT-DATE(APT-IDX) TO WS-SLOT-SRCH-DATE.
049500     MOVE APT-SLOT-TIME(APT-IDX) TO WS-SLOT-SRCH-TIME.
049600     PERFORM 460-SEARCH-SLOT-BY-KEY THRU 460-EXIT.
049700     IF SLOT-WAS-FOUND
049800         SET SLOT-IS-OPEN(SLOT-IDX) TO TRUE.
049900 380-EXIT.
050000     EXIT.
050100
050200 400-QUERY-CLASSIFY.
050300     MOVE "400-QUERY-CLASSIFY" TO PARA-NAME.
050400     PERFORM 420-SEARCH-APPOINTMENT THRU 420-EXIT.
050500     IF NOT APT-WAS-FOUND
050600         MOVE "*** APPOINTMENT NOT FOUND" TO ERR-MSG
050700         MOVE "Y" TO TRAN-REJECT-SW
050800         GO TO 400-EXIT.
050900
051000     COMPUTE WS-APT-DATE-TIME =
051100             (APT-SLOT-DATE(APT-IDX) * 10000)
051200                             + APT-SLOT-TIME(APT-IDX).
051300
051400     MOVE APT-ID(APT-IDX)     TO RPT-APT-ID-O.
051500     MOVE APT-STATUS(APT-IDX) TO RPT-APT-STATUS-O.
051600     IF APT-IS-COMPLETED(APT-IDX)
051700         MOVE "Past" TO RPT-CLASSIFY-O
051800     ELSE
051900****** A SLOT RUNNING RIGHT NOW (EXACT MATCH ON RUN-DATETIME) IS
052000****** NOT YET PAST, SO IT FALLS ON THE UPCOMING SIDE OF THE LINE,
052100****** PER PHARMACY OPS - REQ 10-0158
052200         IF WS-APT-DATE-TIME > WS-RUN-DATE-TIME
052300             OR WS-APT-DATE-TIME = WS-RUN-DATE-TIME
052400             MOVE "Upcoming" TO RPT-CLASSIFY-O
052500         ELSE
052600             MOVE "Past" TO RPT-CLASSIFY-O.
052900
053000     WRITE RPT-REC FROM WS-QUERY-LINE.
053100 400-EXIT.
053200     EXIT.
053300
053400 420-SEARCH-APPOINTMENT.
053500     MOVE "420-SEARCH-APPOINTMENT" TO PARA-NAME.
053600     MOVE "N" TO APT-FOUND-SW.
053700     SEARCH APT-ENTRY
053800         WHEN APT-ID(APT-IDX) = TRAN-APT-ID
053900             MOVE "Y" TO APT-FOUND-SW
054000     END-SEARCH.
054100 420-EXIT.
054200     EXIT.
054300
054400 440-CHECK-AUTHORIZATION.
054500     MOVE "440-CHECK-AUTHORIZATION" TO PARA-NAME.
054600     IF TRAN-CALLER-ID = APT-PATIENT-ID(APT-IDX)
054700        OR TRAN-CALLER-ID = APT-DOCTOR-ID(APT-IDX)
054800         MOVE "Y" TO AUTH-SW
054900     ELSE
055000         MOVE "N" TO AUTH-SW.
055100 440-EXIT.
055200     EXIT.
055300
055400****** LOCATES AN OPEN SLOT FOR A GIVEN DOCTOR/DATE/TIME.
055500****** CALLER SUPPLIES THE THREE SEARCH ARGUMENTS; SLOT-IDX
055600****** POINTS AT THE MATCHING ROW WHEN SLOT-WAS-FOUND IS TRUE.
055700 450-SEARCH-OPEN-SLOT.
055800     MOVE "450-SEARCH-OPEN-SLOT" TO PARA-NAME.
055900     MOVE "N" TO SLOT-FOUND-SW.
056000     SEARCH SLOT-ENTRY
056100         WHEN SLOT-DOCTOR-ID(SLOT-IDX) = WS-SLOT-SRCH-DOCTOR-ID
056200          AND SLOT-DATE(SLOT-IDX)      = WS-SLOT-SRCH-DATE
056300          AND SLOT-TIME(SLOT-IDX)      = WS-SLOT-SRCH-TIME
056400          AND SLOT-IS-OPEN(SLOT-IDX)
056500             MOVE "Y" TO SLOT-FOUND-SW
056600     END-SEARCH.
056700 450-EXIT.
056800     EXIT.
056900
056910****** LOCATES A SLOT ROW FOR A GIVEN DOCTOR/DATE/TIME REGARDLESS
056920****** OF ITS OPEN/TAKEN STATE.  USE THIS ONE (NOT 450-SEARCH-
056930****** OPEN-SLOT) WHEN THE ROW BEING LOOKED FOR IS KNOWN TO BE
056940****** TAKEN AT THE MOMENT OF THE CALL - RESCHEDULE'S OLD SLOT,
056950****** DECLINE, CANCEL - REQ 15-0512.
056960 460-SEARCH-SLOT-BY-KEY.
056965     MOVE "460-SEARCH-SLOT-BY-KEY" TO PARA-NAME.
056970     MOVE "N" TO SLOT-FOUND-SW.
056972     SEARCH SLOT-ENTRY
056974         WHEN SLOT-DOCTOR-ID(SLOT-IDX) = WS-SLOT-SRCH-DOCTOR-ID
056976          AND SLOT-DATE(SLOT-IDX)      = WS-SLOT-SRCH-DATE
056978          AND SLOT-TIME(SLOT-IDX)      = WS-SLOT-SRCH-TIME
056980             MOVE "Y" TO SLOT-FOUND-SW
056985     END-SEARCH.
056990 460-EXIT.
056995     EXIT.
056999
057000 800-OPEN-FILES.
057100     MOVE "800-OPEN-FILES" TO PARA-NAME.
057200     OPEN INPUT APTFILE, SLOTFILE, APTTRAN, PARMCARD.
057300     OPEN OUTPUT APTNEW, SLOTNEW, APTRPT, APTERR, SYSOUT.
057400 800-EXIT.
057500     EXIT.
057600
057700 850-CLOSE-FILES.
057800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
057900     CLOSE APTFILE, SLOTFILE, APTTRAN, APTNEW, SLOTNEW, APTRPT,
058000           APTERR, SYSOUT.
058100 850-EXIT.
058200     EXIT.
058300
058400 900-WRITE-APTNEW.
058500     MOVE "900-WRITE-APTNEW" TO PARA-NAME.
058600     PERFORM 910-WRITE-ONE-APT THRU 910-EXIT
058700             VARYING APT-IDX FROM 1 BY 1
058800             UNTIL APT-IDX > APT-TABLE-CNT.
058900 900-EXIT.
059000     EXIT.
059100
059200 910-WRITE-ONE-APT.
059300     MOVE "910-WRITE-ONE-APT" TO PARA-NAME.
059400     MOVE APT-ID(APT-IDX)         TO APT-ID-F.
059500     MOVE APT-PATIENT-ID(APT-IDX) TO APT-PATIENT-ID-F.
059600     MOVE APT-DOCTOR-ID(APT-IDX)  TO APT-DOCTOR-ID-F.
059700     MOVE APT-SLOT-DATE(APT-IDX)  TO APT-SLOT-DATE-F.
059800     MOVE APT-SLOT-TIME(APT-IDX)  TO APT-SLOT-TIME-F.
059900     MOVE APT-STATUS(APT-IDX)     TO APT-STATUS-F.
060000     WRITE APTNEW-REC FROM APPOINTMENT-FILE-REC.
060100 910-EXIT.
060200     EXIT.
060300
060400 920-WRITE-SLOTNEW.
060500     MOVE "920-WRITE-SLOTNEW" TO PARA-NAME.
060600     PERFORM 930-WRITE-ONE-SLOT THRU 930-EXIT
060700             VARYING SLOT-IDX FROM 1 BY 1
060800             UNTIL SLOT-IDX > SLOT-TABLE-CNT.
060900 920-EXIT.
061000     EXIT.
061100
061200 930-WRITE-ONE-SLOT.
061300     MOVE "930-WRITE-ONE-SLOT" TO PARA-NAME.
061400     MOVE SLOT-DOCTOR-ID(SLOT-IDX) TO SLOT-DOCTOR-ID-F.
061500     MOVE SLOT-DATE(SLOT-IDX)      TO SLOT-DATE-F.
061600     MOVE SLOT-TIME(SLOT-IDX)      TO SLOT-TIME-F.
061700     MOVE SLOT-OPEN-SW(SLOT-IDX)   TO SLOT-OPEN-SW-F.
061800     WRITE SLOTNEW-REC FROM SLOT-FILE-REC.
061900 930-EXIT.
062000     EXIT.
062100
062200 999-CLEANUP.
062300     MOVE "999-CLEANUP" TO PARA-NAME.
062400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062500     DISPLAY "** TRANSACTIONS READ **".
062600     DISPLAY TRANS-READ.
062700     DISPLAY "** TRANSACTIONS PROCESSED **".
062800     DISPLAY TRANS-PROCESSED.
062900     DISPLAY "** TRANSACTIONS REJECTED **".
063000     DISPLAY TRANS-REJECTED.
063100     DISPLAY "******** NORMAL END OF JOB APTSKED ********".
063200 999-EXIT.
063300     EXIT.
063400
063500 1000-ABEND-RTN.
063600     WRITE SYSOUT-REC FROM ABEND-REC.
063700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063800     DISPLAY "*** ABNORMAL END OF JOB-APTSKED ***" UPON CONSOLE.
063900     DIVIDE ZERO-VAL INTO ONE-VAL.
