000100******************************************************************
000200*    REQTAB  --  REPLENISHMENT REQUEST WORKING-STORAGE TABLE
000300*
000400*    LOADED FROM REPLENISHMENT-REQUEST-FILE-REC (SEE REQREC) -
000500*    THIS BUILD IS --WITHOUT-DB, NO ISAM/VSAM, SO THE REQUEST
000600*    QUEUE IS AN OCCURS TABLE LOCATED BY A LINEAR SEARCH.
000700******************************************************************
000800 01  REPLENISHMENT-REQUEST-TABLE.
000900     05  REQ-TABLE-CNT           PIC 9(05) COMP.
001000     05  REQ-ENTRY OCCURS 1 TO 999 TIMES
001100                   DEPENDING ON REQ-TABLE-CNT
001200                   INDEXED BY REQ-IDX.
001300         10  REQ-ID                  PIC X(12).
001400         10  REQ-MED-NAME            PIC X(30).
001500         10  REQ-MED-NAME-UC         PIC X(30).
001600         10  REQ-AMOUNT              PIC 9(07) COMP-3.
001700         10  REQ-PHARMACIST-ID       PIC X(10).
001800         10  REQ-PHARMACIST-NAME     PIC X(30).
001900         10  REQ-APPROVED            PIC 9(01).
002000             88 REQ-IS-PENDING        VALUE 0.
002100             88 REQ-IS-APPROVED       VALUE 1.
002200         10  FILLER                  PIC X(09).
