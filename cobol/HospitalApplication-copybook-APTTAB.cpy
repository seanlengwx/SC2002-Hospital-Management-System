000100******************************************************************
000200*    APTTAB  --  APPOINTMENT AND DOCTOR-AVAILABLE-SLOT TABLES
000300*
000400*    LOADED FROM APPOINTMENT-FILE-REC (SEE APTREC) AND FROM
000500*    SLOTFILE - THIS BUILD IS --WITHOUT-DB, NO ISAM/VSAM, SO
000600*    BOTH QUEUES ARE OCCURS TABLES LOCATED BY LINEAR SEARCH.
000700******************************************************************
000800 01  APPOINTMENT-TABLE.
000900     05  APT-TABLE-CNT           PIC 9(05) COMP.
001000     05  APT-ENTRY OCCURS 1 TO 999 TIMES
001100                   DEPENDING ON APT-TABLE-CNT
001200                   INDEXED BY APT-IDX.
001300         10  APT-ID                  PIC X(16).
001400         10  APT-PATIENT-ID          PIC X(10).
001500         10  APT-DOCTOR-ID           PIC X(10).
001600         10  APT-SLOT-DATE           PIC 9(08).
001700         10  APT-SLOT-TIME           PIC 9(04).
001800         10  APT-STATUS              PIC X(10).
001900             88 APT-IS-PENDING        VALUE "Pending".
002000             88 APT-IS-CONFIRMED      VALUE "Confirmed".
002100             88 APT-IS-DECLINED       VALUE "Declined".
002200             88 APT-IS-CANCELLED      VALUE "Cancelled".
002300             88 APT-IS-COMPLETED      VALUE "Completed".
002400         10  FILLER                  PIC X(10).
002500
002600******************************************************************
002700*    DOCTOR AVAILABILITY-SLOT TABLE  -  ONE ROW PER OPEN SLOT
002800******************************************************************
002900 01  SLOT-TABLE.
003000     05  SLOT-TABLE-CNT          PIC 9(05) COMP.
003100     05  SLOT-ENTRY OCCURS 1 TO 999 TIMES
003200                    DEPENDING ON SLOT-TABLE-CNT
003300                    INDEXED BY SLOT-IDX.
003400         10  SLOT-DOCTOR-ID          PIC X(10).
003500         10  SLOT-DATE               PIC 9(08).
003600         10  SLOT-TIME               PIC 9(04).
003700         10  SLOT-OPEN-SW            PIC X(01).
003800             88 SLOT-IS-OPEN          VALUE "Y".
003900             88 SLOT-IS-TAKEN         VALUE "N".
004000         10  FILLER                  PIC X(07).
