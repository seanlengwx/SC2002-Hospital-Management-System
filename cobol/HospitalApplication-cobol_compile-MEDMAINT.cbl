000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDMAINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          MAINTAINS THE MEDICINE INVENTORY MASTER (MEDFILE).
001200*          READS THE CURRENT MASTER INTO A WORKING-STORAGE TABLE,
001300*          APPLIES ONE MAINTENANCE TRANSACTION PER MEDTRAN
001400*          RECORD (ADD/STOCK-UPDATE/ALERT-UPDATE/REMOVE), THEN
001500*          WRITES THE UPDATED TABLE BACK OUT AS THE NEW MASTER.
001600*
001700*          MED-NAME IS UNIQUE, COMPARED CASE-INSENSITIVE. ADDING
001800*          A NAME ALREADY ON FILE IS REJECTED.
001900*
002000*          NEEDS-REPLENISHMENT (MED-STOCK <= MED-ALERT-LEVEL) IS
002100*          RE-DERIVED AFTER EVERY STOCK OR ALERT-LEVEL CHANGE -
002200*          IT IS NEVER CARRIED FORWARD STALE FROM THE OLD MASTER.
002300******************************************************************
002400
002500         INPUT MASTER            -   MEDFILE  (OLD INVENTORY)
002600
002700         INPUT TRANSACTIONS      -   MEDTRAN  (MAINTENANCE REQS)
002800
002900         OUTPUT MASTER PRODUCED  -   MEDNEW   (NEW INVENTORY)
003000
003100         REJECT FILE             -   MEDERR
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*CHANGE-LOG.
003700*    01/01/08  JRS  ORIGINAL CODING AS DALYUPDT, REQ 08-0034
003800*    01/01/08  JRS  RETARGETED AS MEDMAINT - MEDICINE INVENTORY
003900*                   MAINTENANCE REPLACES DAILY CHARGES UPDATE,
004000*                   REQ 08-0092
004100*    04/18/08  TGD  ADDED ACTION "R" (REMOVE), REQ 08-0155
004200*    11/19/98  AKP  Y2K REVIEW - NO DATE FIELDS, N/C
004300*    09/02/10  MCB  NEEDS-REPLENISHMENT NOW RECOMPUTED ON EVERY
004400*                   STOCK/ALERT CHANGE RATHER THAN ONLY ON ADD,
004500*                   REQ 10-0201
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT MEDFILE
006000     ASSIGN TO UT-S-MEDFILE
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT MEDNEW
006500     ASSIGN TO UT-S-MEDNEW
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS NFCODE.
006800
006900     SELECT MEDTRAN
007000     ASSIGN TO UT-S-MEDTRAN
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS TFCODE.
007300
007400     SELECT MEDERR
007500     ASSIGN TO UT-S-MEDERR
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS EFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900 FD  MEDFILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 60 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS MEDICINE-FILE-REC.
009500 COPY MEDREC.
009600
009700 FD  MEDNEW
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 60 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS MEDNEW-REC.
010300 01  MEDNEW-REC                  PIC X(60).
010400
010500****** ONE MAINTENANCE ACTION PER RECORD -
010600****** TRAN-ACTION "A"=ADD "S"=STOCK "L"=ALERT-LEVEL "R"=REMOVE
010700 FD  MEDTRAN
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 47 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS MEDTRAN-REC.
011300 01  MEDTRAN-REC.
011400     05  TRAN-ACTION              PIC X(01).
011500         88 TRAN-IS-ADD            VALUE "A".
011600         88 TRAN-IS-STOCK          VALUE "S".
011700         88 TRAN-IS-ALERT          VALUE "L".
011800         88 TRAN-IS-REMOVE         VALUE "R".
011900     05  TRAN-MED-NAME            PIC X(30).
012000     05  TRAN-AMOUNT              PIC 9(07).
012100     05  TRAN-ALERT-LEVEL         PIC 9(07).
012200     05  FILLER                   PIC X(02).
012300
012400 FD  MEDERR
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 87 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS MEDERR-REC.
013000 01  MEDERR-REC.
013100     05  ERR-MSG                 PIC X(40).
013200     05  REST-OF-REC             PIC X(47).
013300
013400** QSAM FILE
013500 WORKING-STORAGE SECTION.
013600
013700 01  FILE-STATUS-CODES.
013800     05  IFCODE                  PIC X(2).
013900         88 CODE-READ     VALUE SPACES.
014000         88 NO-MORE-DATA  VALUE "10".
014100     05  OFCODE                  PIC X(2).
014200     05  NFCODE                  PIC X(2).
014300     05  TFCODE                  PIC X(2).
014400         88 NO-MORE-TRAN  VALUE "10".
014500     05  EFCODE                  PIC X(2).
014600
014700 COPY MEDTAB.
014800
014900 01  UC-XLATE-FIELDS.
015000     05  UC-XLATE-IN             PIC X(30).
015100     05  UC-XLATE-OUT             PIC X(30).
015200
015300 01  FLAGS-AND-SWITCHES.
015400     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
015500         88 NO-MORE-MASTER-RECS    VALUE "N".
015600     05  MORE-TRAN-SW            PIC X(01) VALUE "Y".
015700         88 NO-MORE-TRAN-RECS      VALUE "N".
015800     05  MED-FOUND-SW            PIC X(01).
015900         88 MED-WAS-FOUND          VALUE "Y".
016000     05  TRAN-REJECT-SW          PIC X(01).
016100         88 TRAN-WAS-REJECTED      VALUE "Y".
016200
016300 01  TRAN-MED-NAME-UC            PIC X(30).
016400
016500 01  COUNTERS-AND-ACCUMULATORS.
016600     05  TRANS-READ              PIC 9(7) COMP.
016700     05  TRANS-READ-EDIT REDEFINES TRANS-READ
016800                                 PIC 9(7).
016900     05  TRANS-APPLIED           PIC 9(7) COMP.
017000     05  TRANS-APPLIED-EDIT REDEFINES TRANS-APPLIED
017100                                 PIC 9(7).
017200     05  TRANS-REJECTED          PIC 9(7) COMP.
017300     05  MEDS-WRITTEN            PIC 9(7) COMP.
017400     05  MEDS-WRITTEN-EDIT REDEFINES MEDS-WRITTEN
017500                                 PIC 9(7).
017600
017700 77  PARA-NAME                   PIC X(30).
017800
017900 COPY ABENDREC.
018000
018100 PROCEDURE DIVISION.
018200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018300     PERFORM 200-LOAD-MED-TABLE THRU 200-EXIT
018400             UNTIL NO-MORE-MASTER-RECS.
018500     PERFORM 100-MAINLINE THRU 100-EXIT
018600             UNTIL NO-MORE-TRAN-RECS.
018700     PERFORM 900-WRITE-MEDNEW THRU 900-EXIT.
018800     PERFORM 999-CLEANUP THRU 999-EXIT.
018900     MOVE +0 TO RETURN-CODE.
019000     GOBACK.
019100
019200 000-HOUSEKEEPING.
019300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019400     DISPLAY "******** BEGIN JOB MEDMAINT ********".
019500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019600     MOVE ZERO TO MED-TABLE-CNT.
019700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019800     READ MEDFILE
019900         AT END MOVE "N" TO MORE-MASTER-SW.
020000     READ MEDTRAN INTO MEDTRAN-REC
020100         AT END MOVE "N" TO MORE-TRAN-SW.
020200 000-EXIT.
020300     EXIT.
020400
020500 100-MAINLINE.
020600     MOVE "100-MAINLINE" TO PARA-NAME.
020700     ADD +1 TO TRANS-READ.
020800     MOVE "N" TO TRAN-REJECT-SW.
020900     MOVE TRAN-MED-NAME TO UC-XLATE-IN.
021000     PERFORM 260-FOLD-TO-UPPER THRU 260-EXIT.
021100     MOVE UC-XLATE-OUT TO TRAN-MED-NAME-UC.
021200     PERFORM 250-SEARCH-MED-TABLE THRU 250-EXIT.
021300
021400     EVALUATE TRUE
021500         WHEN TRAN-IS-ADD
021600             PERFORM 300-ADD-MEDICINE THRU 300-EXIT
021700         WHEN TRAN-IS-STOCK
021800             PERFORM 400-UPDATE-STOCK THRU 400-EXIT
021900         WHEN TRAN-IS-ALERT
022000             PERFORM 450-UPDATE-ALERT-LEVEL THRU 450-EXIT
022100         WHEN TRAN-IS-REMOVE
022200             PERFORM 500-REMOVE-MEDICINE THRU 500-EXIT
022300         WHEN OTHER
022400             MOVE "*** UNKNOWN TRAN-ACTION" TO ERR-MSG
022500             MOVE "Y" TO TRAN-REJECT-SW
022600     END-EVALUATE.
022700
022800     IF TRAN-WAS-REJECTED
022900         ADD +1 TO TRANS-REJECTED
023000         PERFORM 710-WRITE-MEDERR THRU 710-EXIT
023100     ELSE
023200         ADD +1 TO TRANS-APPLIED.
023300
023400     READ MEDTRAN INTO MEDTRAN-REC
023500         AT END MOVE "N" TO MORE-TRAN-SW.
023600 100-EXIT.
023700     EXIT.
023800
023900 200-LOAD-MED-TABLE.
024000     MOVE "200-LOAD-MED-TABLE" TO PARA-NAME.
024100     ADD +1 TO MED-TABLE-CNT.
024200     SET MED-IDX TO MED-TABLE-CNT.
024300     MOVE MED-NAME-F TO MED-NAME(MED-IDX).
024400     MOVE MED-NAME-F TO UC-XLATE-IN.
024500     PERFORM 260-FOLD-TO-UPPER THRU 260-EXIT.
024600     MOVE UC-XLATE-OUT TO MED-NAME-UC(MED-IDX).
024700     MOVE MED-STOCK-F TO MED-STOCK(MED-IDX).
024800     MOVE MED-ALERT-LEVEL-F TO MED-ALERT-LEVEL(MED-IDX).
024900     PERFORM 600-NEEDS-REPLENISHMENT THRU 600-EXIT.
025000     READ MEDFILE
025100         AT END MOVE "N" TO MORE-MASTER-SW.
025200 200-EXIT.
025300     EXIT.
025400
025500 250-SEARCH-MED-TABLE.
025600     MOVE "250-SEARCH-MED-TABLE" TO PARA-NAME.
025700     MOVE "N" TO MED-FOUND-SW.
025800     SEARCH MED-ENTRY
025900         WHEN MED-NAME-UC(MED-IDX) = TRAN-MED-NAME-UC
026000             MOVE "Y" TO MED-FOUND-SW
026100     END-SEARCH.
026200 250-EXIT.
026300     EXIT.
026400
026500 260-FOLD-TO-UPPER.
026600     MOVE "260-FOLD-TO-UPPER" TO PARA-NAME.
026700     MOVE UC-XLATE-IN TO UC-XLATE-OUT.
026800     INSPECT UC-XLATE-OUT CONVERTING
026900         "abcdefghijklmnopqrstuvwxyz" TO
027000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027100 260-EXIT.
027200     EXIT.
027300
027400 300-ADD-MEDICINE.
027500     MOVE "300-ADD-MEDICINE" TO PARA-NAME.
027600     IF MED-WAS-FOUND
027700         MOVE "*** MEDICINE NAME ALREADY ON FILE" TO ERR-MSG
027800         MOVE "Y" TO TRAN-REJECT-SW
027900         GO TO 300-EXIT.
028000
028100     ADD +1 TO MED-TABLE-CNT.
028200     SET MED-IDX TO MED-TABLE-CNT.
028300     MOVE TRAN-MED-NAME   TO MED-NAME(MED-IDX).
028400     MOVE TRAN-MED-NAME-UC TO MED-NAME-UC(MED-IDX).
028500     MOVE TRAN-AMOUNT     TO MED-STOCK(MED-IDX).
028600     MOVE TRAN-ALERT-LEVEL TO MED-ALERT-LEVEL(MED-IDX).
028700     PERFORM 600-NEEDS-REPLENISHMENT THRU 600-EXIT.
028800 300-EXIT.
028900     EXIT.
029000
029100 400-UPDATE-STOCK.
029200     MOVE "400-UPDATE-STOCK" TO PARA-NAME.
029300     IF NOT MED-WAS-FOUND
029400         MOVE "*** MEDICINE NOT FOUND FOR STOCK UPDATE" TO ERR-MSG
029500         MOVE "Y" TO TRAN-REJECT-SW
029600         GO TO 400-EXIT.
029700     MOVE TRAN-AMOUNT TO MED-STOCK(MED-IDX).
029800     PERFORM 600-NEEDS-REPLENISHMENT THRU 600-EXIT.
029900 400-EXIT.
030000     EXIT.
030100
030200 450-UPDATE-ALERT-LEVEL.
030300     MOVE "450-UPDATE-ALERT-LEVEL" TO PARA-NAME.
030400     IF NOT MED-WAS-FOUND
030500         MOVE "*** MEDICINE NOT FOUND FOR ALERT UPDATE" TO ERR-MSG
030600         MOVE "Y" TO TRAN-REJECT-SW
030700         GO TO 450-EXIT.
030800     MOVE TRAN-ALERT-LEVEL TO MED-ALERT-LEVEL(MED-IDX).
030900     PERFORM 600-NEEDS-REPLENISHMENT THRU 600-EXIT.
031000 450-EXIT.
031100     EXIT.
031200
031300 500-REMOVE-MEDICINE.
031400     MOVE "500-REMOVE-MEDICINE" TO PARA-NAME.
031500     IF NOT MED-WAS-FOUND
031600         MOVE "*** MEDICINE NOT FOUND FOR REMOVE" TO ERR-MSG
031700         MOVE "Y" TO TRAN-REJECT-SW
031800         GO TO 500-EXIT.
031900     MOVE "R" TO MED-LOW-STOCK-SW(MED-IDX).
032000 500-EXIT.
032100     EXIT.
032200
032300 600-NEEDS-REPLENISHMENT.
032400     MOVE "600-NEEDS-REPLENISHMENT" TO PARA-NAME.
032500     IF MED-STOCK(MED-IDX) <= MED-ALERT-LEVEL(MED-IDX)
032600         MOVE "Y" TO MED-LOW-STOCK-SW(MED-IDX)
032700     ELSE
032800         MOVE "N" TO MED-LOW-STOCK-SW(MED-IDX).
032900 600-EXIT.
033000     EXIT.
033100
033200 700-WRITE-MEDNEW.
033300     MOVE "700-WRITE-MEDNEW" TO PARA-NAME.
033400     MOVE MED-NAME(MED-IDX)        TO MED-NAME-F.
033500     MOVE MED-STOCK(MED-IDX)       TO MED-STOCK-F.
033600     MOVE MED-ALERT-LEVEL(MED-IDX) TO MED-ALERT-LEVEL-F.
033700     WRITE MEDNEW-REC FROM MEDICINE-FILE-REC.
033800     ADD +1 TO MEDS-WRITTEN.
033900 700-EXIT.
034000     EXIT.
034100
034200 710-WRITE-MEDERR.
034300     MOVE "710-WRITE-MEDERR" TO PARA-NAME.
034400     MOVE MEDTRAN-REC TO REST-OF-REC.
034500     WRITE MEDERR-REC.
034600 710-EXIT.
034700     EXIT.
034800
034900 800-OPEN-FILES.
035000     MOVE "800-OPEN-FILES" TO PARA-NAME.
035100     OPEN INPUT MEDFILE, MEDTRAN.
035200     OPEN OUTPUT MEDNEW, MEDERR, SYSOUT.
035300 800-EXIT.
035400     EXIT.
035500
035600 850-CLOSE-FILES.
035700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035800     CLOSE MEDFILE, MEDTRAN, MEDNEW, MEDERR, SYSOUT.
035900 850-EXIT.
036000     EXIT.
036100
036200 900-WRITE-MEDNEW.
036300     MOVE "900-WRITE-MEDNEW" TO PARA-NAME.
036400     MOVE "Y" TO MORE-MASTER-SW.
036500     PERFORM 910-WRITE-ONE-MED THRU 910-EXIT
036600             VARYING MED-IDX FROM 1 BY 1
036700             UNTIL MED-IDX > MED-TABLE-CNT.
036800 900-EXIT.
036900     EXIT.
037000
037100 910-WRITE-ONE-MED.
037200     MOVE "910-WRITE-ONE-MED" TO PARA-NAME.
037300     IF MED-LOW-STOCK-SW(MED-IDX) NOT = "R"
037400         PERFORM 700-WRITE-MEDNEW THRU 700-EXIT.
037500 910-EXIT.
037600     EXIT.
037700
037800 999-CLEANUP.
037900     MOVE "999-CLEANUP" TO PARA-NAME.
038000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038100     DISPLAY "** TRANSACTIONS READ **".
038200     DISPLAY TRANS-READ.
038300     DISPLAY "** TRANSACTIONS APPLIED **".
038400     DISPLAY TRANS-APPLIED.
038500     DISPLAY "** TRANSACTIONS REJECTED **".
038600     DISPLAY TRANS-REJECTED.
038700     DISPLAY "** MEDICINES WRITTEN TO MEDNEW **".
038800     DISPLAY MEDS-WRITTEN.
038900     DISPLAY "******** NORMAL END OF JOB MEDMAINT ********".
039000 999-EXIT.
039100     EXIT.
039200
039300 1000-ABEND-RTN.
039400     WRITE SYSOUT-REC FROM ABEND-REC.
039500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039600     DISPLAY "*** ABNORMAL END OF JOB-MEDMAINT ***" UPON CONSOLE.
039700     DIVIDE ZERO-VAL INTO ONE-VAL.
