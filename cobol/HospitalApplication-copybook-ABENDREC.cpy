000100******************************************************************
000200*    ABENDREC  --  SHOP-STANDARD ABEND TRACE RECORD
000300*    WRITTEN TO SYSOUT BY ANY BATCH PROGRAM THAT HITS A FATAL
000400*    CONDITION JUST BEFORE IT FORCES A 0C7 VIA DIVIDE ZERO-VAL.
000500*    ONE LINE, 130 BYTES, SO IT LINES UP WITH THE SYSOUT FD IN
000600*    EVERY PROGRAM THAT COPIES IT.
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                  PIC X(4)  VALUE "****".
001000     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001100     05  FILLER                  PIC X(2)  VALUE SPACES.
001200     05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
001300     05  FILLER                  PIC X(2)  VALUE SPACES.
001400     05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
001500     05  FILLER                  PIC X(22) VALUE SPACES.
001600
001700 01  ZERO-ONE-FLDS.
001800     05  ZERO-VAL                PIC 9(1) VALUE ZERO.
001900     05  ONE-VAL                 PIC 9(1) VALUE 1.
