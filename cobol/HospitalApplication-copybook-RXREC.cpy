000100******************************************************************
000200*    RXREC  --  PRESCRIPTION FILE RECORDS (HEADER + LINE ITEM)
000300*
000400*    RXFILE CARRIES ONE HEADER REC IMMEDIATELY FOLLOWED BY
000500*    RX-LINE-COUNT-F LINE RECS. SEE RXTAB FOR THE WORKING-STORAGE
000600*    TABLE SHAPE RXDSPRPT BUILDS FROM THESE TWO RECORDS.
000700******************************************************************
000800****** BOTH RECORD FORMATS ARE PADDED TO 40 BYTES SO RXFILE CAN
000900****** STAY FIXED-LENGTH (RECORDING MODE F) RATHER THAN VARYING
001000 01  RX-HEADER-FILE-REC.
001100     05  RX-ID-F                 PIC X(12).
001200     05  RX-STATUS-F             PIC X(10).
001300     05  RX-LINE-COUNT-F         PIC 9(02).
001400     05  FILLER                  PIC X(16).
001500
001600 01  RX-LINE-FILE-REC.
001700     05  RX-LINE-MED-NAME-F      PIC X(30).
001800     05  RX-LINE-QTY-F           PIC 9(07).
001900     05  FILLER                  PIC X(03).
