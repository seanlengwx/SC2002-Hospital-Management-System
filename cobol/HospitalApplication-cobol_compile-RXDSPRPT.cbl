000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RXDSPRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          DISPENSES PRESCRIPTIONS ON BEHALF OF THE PHARMACIST.
001200*          RXFILE CARRIES ONE HEADER RECORD IMMEDIATELY FOLLOWED
001300*          BY ITS RX-LINE-COUNT-F LINE RECORDS, ONE PRESCRIPTION
001400*          AFTER ANOTHER - NO SORT NEEDED, THE FILE IS ALREADY IN
001500*          RX-ID SEQUENCE AS WRITTEN.
001600*
001700*          AN ALREADY-DISPENSED PRESCRIPTION IS REJECTED
001800*          UNCHANGED. OTHERWISE RX-STATUS FLIPS TO "Dispensed"
001900*          BEFORE THE LINE LOOP RUNS - THIS IS DELIBERATE, NOT A
002000*          DEFECT, SEE CHANGE-LOG 04/02/13 BELOW.  THE FIRST LINE
002100*          SHORT ON STOCK STOPS THE REMAINING LINES COLD - LINES
002200*          ALREADY DEDUCTED STAY DEDUCTED, THERE IS NO BACKOUT.
002300*
002400*          RXRPT IS A DISPENSE-RUN SUMMARY, ONE DETAIL LINE PER
002500*          LINE ITEM PROCESSED, CONTROL BREAK ON RX-ID, WITH A
002600*          GRAND-TOTAL UNITS-DEDUCTED LINE AT END OF RUN.
002700******************************************************************
002800*CHANGE-LOG.
002900*    01/23/88  JRS  ORIGINAL CODING AS PATLIST, REQ 88-0012
003000*    01/23/88  JRS  RETARGETED AS RXDSPRPT - PRESCRIPTION
003100*                   DISPENSE RUN REPLACES PATIENT TREATMENT
003200*                   LISTING, REQ 88-0041
003300*    11/19/98  AKP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003400*                   N/C
003500*    04/02/13  MCB  CONFIRMED WITH PHARMACY THAT RX-STATUS SHOULD
003600*                   FLIP TO DISPENSED BEFORE THE LINE LOOP RUNS,
003700*                   EVEN THOUGH AN ABORTED DISPENSE LEAVES SOME
003800*                   LINES UN-DEDUCTED - THIS IS THE EXISTING
003900*                   BEHAVIOR, LEFT AS-IS PER REQ 13-0077
004000*    09/14/15  TGD  ADDED LOW-STOCK FLAG COLUMN TO RXRPT DETAIL
004100*                   LINE, REQ 15-0290
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT MEDFILE
005600     ASSIGN TO UT-S-MEDFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS MFCODE.
005900
006000     SELECT MEDNEW
006100     ASSIGN TO UT-S-MEDNEW
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS NFCODE.
006400
006500     SELECT RXFILE
006600     ASSIGN TO UT-S-RXFILE
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT RXNEW
007100     ASSIGN TO UT-S-RXNEW
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS RFCODE.
007400
007500     SELECT RXRPT
007600     ASSIGN TO UT-S-RXRPT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT RXERR
008000     ASSIGN TO UT-S-RXERR
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS EFCODE.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(130).
009300
009400 FD  MEDFILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 60 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS MEDICINE-FILE-REC.
010000 COPY MEDREC.
010100
010200 FD  MEDNEW
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 60 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS MEDNEW-REC.
010800 01  MEDNEW-REC                  PIC X(60).
010900
011000****** FIXED AT 40 BYTES - A HEADER RECORD IMMEDIATELY FOLLOWED
011100****** BY ITS OWN LINE RECORDS, SEE RXREC REMARKS
011200 FD  RXFILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 40 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS RX-HEADER-FILE-REC, RX-LINE-FILE-REC.
011800 COPY RXREC.
011900
012000 FD  RXNEW
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 40 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS RXNEW-REC.
012600 01  RXNEW-REC                  PIC X(40).
012700
012800 FD  RXRPT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 132 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS RPT-REC.
013400 01  RPT-REC  PIC X(132).
013500
013600 FD  RXERR
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 80 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS RXERR-REC.
014200 01  RXERR-REC.
014300     05  ERR-MSG                  PIC X(40).
014400     05  REST-OF-REC              PIC X(40).
014500
014600** QSAM FILE
014700 WORKING-STORAGE SECTION.
014800
014900 01  FILE-STATUS-CODES.
015000     05  MFCODE                  PIC X(2).
015100         88 NO-MORE-MEDFILE VALUE "10".
015200     05  NFCODE                  PIC X(2).
015300     05  OFCODE                  PIC X(2).
015400         88 NO-MORE-RXFILE   VALUE "10".
015500     05  RFCODE                  PIC X(2).
015600     05  EFCODE                  PIC X(2).
015700
015800 COPY MEDTAB.
015900 COPY RXTAB.
016000
016100 01  UC-XLATE-FIELDS.
016200     05  UC-XLATE-IN             PIC X(30).
016300     05  UC-XLATE-OUT            PIC X(30).
016400
016500 01  RX-LINE-MED-NAME-UC         PIC X(30).
016600
016700 01  WS-HDR-REC.
016800     05  FILLER                  PIC X(1) VALUE " ".
016900     05  FILLER                  PIC X(20) VALUE SPACE.
017000     05  FILLER                  PIC X(50) VALUE
017100     "Prescription Dispense Run Summary".
017200     05  FILLER         PIC X(26)
017300                   VALUE "Page Number:" Justified Right.
017400     05  PAGE-NBR-O              PIC ZZ9.
017500     05  FILLER                  PIC X(34) VALUE SPACES.
017600
017700 01  WS-COLM-HDR-REC.
017800     05  FILLER            PIC X(14) VALUE "RX-ID".
017900     05  FILLER            PIC X(10) VALUE "RX-STATUS".
018000     05  FILLER            PIC X(32) VALUE "MEDICINE".
018100     05  FILLER            PIC X(10) VALUE "QTY DED".
018200     05  FILLER            PIC X(12) VALUE "END STOCK".
018300     05  FILLER            PIC X(10) VALUE "DEDUCTED".
018400     05  FILLER            PIC X(10) VALUE "LOW STOCK".
018500     05  FILLER            PIC X(34) VALUE SPACES.
018600
018700 01  WS-RX-HDR-DETAIL.
018800     05  FILLER                  PIC X(2) VALUE SPACES.
018900     05  FILLER                  PIC X(12) VALUE "PRESCRIPTION".
019000     05  RPT-RX-ID-O             PIC X(12).
019100     05  FILLER                  PIC X(10) VALUE "  STATUS: ".
019200     05  RPT-RX-STATUS-O         PIC X(10).
019300     05  FILLER                  PIC X(86) VALUE SPACES.
019400
019500 01  WS-LINE-DETAIL.
019600     05  FILLER                  PIC X(16) VALUE SPACES.
019700     05  RPT-MED-NAME-O          PIC X(30).
019800     05  FILLER                  PIC X(2) VALUE SPACES.
019900     05  RPT-QTY-DED-O           PIC ZZZZZZ9.
020000     05  FILLER                  PIC X(3) VALUE SPACES.
020100     05  RPT-END-STOCK-O         PIC ZZZZZZ9.
020200     05  FILLER                  PIC X(3) VALUE SPACES.
020300     05  RPT-DEDUCTED-O          PIC X(3).
020400     05  FILLER                  PIC X(3) VALUE SPACES.
020500     05  RPT-LOW-STOCK-O         PIC X(3).
020600     05  FILLER                  PIC X(48) VALUE SPACES.
020700
020800 01  WS-RX-TOTAL-LINE.
020900     05  FILLER                  PIC X(18) VALUE SPACES.
021000     05  FILLER                  PIC X(22) VALUE
021100         "UNITS DEDUCTED-RX:".
021200     05  RPT-RX-TOTAL-O          PIC ZZZZZZ9.
021300     05  FILLER                  PIC X(85) VALUE SPACES.
021400
021500 01  WS-GRAND-TOTAL-LINE.
021600     05  FILLER                  PIC X(18) VALUE SPACES.
021700     05  FILLER                  PIC X(26) VALUE
021800         "GRAND TOTAL UNITS DEDUCTED:".
021900     05  RPT-GRAND-TOTAL-O       PIC ZZZZZZZ9.
022000     05  FILLER                  PIC X(80) VALUE SPACES.
022100
022200 01  WS-BLANK-LINE.
022300     05  FILLER     PIC X(132) VALUE SPACES.
022400
022500 01  FLAGS-AND-SWITCHES.
022600     05  MORE-RX-SW              PIC X(01) VALUE "Y".
022700         88 NO-MORE-RX-RECS        VALUE "N".
022800     05  MED-FOUND-SW            PIC X(01).
022900         88 MED-WAS-FOUND          VALUE "Y".
023000     05  RX-REJECT-SW            PIC X(01).
023100         88 RX-WAS-REJECTED        VALUE "Y".
023200     05  RX-ABORT-SW             PIC X(01).
023300         88 RX-DISPENSE-ABORTED    VALUE "Y".
023400
023500 01  COUNTERS-AND-ACCUMULATORS.
023600     05  RX-READ                 PIC 9(7) COMP.
023700     05  RX-READ-EDIT REDEFINES RX-READ
023800                                 PIC 9(7).
023900     05  RX-DISPENSED-CNT        PIC 9(7) COMP.
024000     05  RX-DISPENSED-CNT-EDIT REDEFINES RX-DISPENSED-CNT
024100                                 PIC 9(7).
024200     05  RX-REJECTED-CNT         PIC 9(7) COMP.
024300     05  RX-LINE-TOTAL           PIC 9(7) COMP-3.
024400     05  RX-GRAND-TOTAL          PIC 9(9) COMP-3.
024500     05  RX-GRAND-TOTAL-EDIT REDEFINES RX-GRAND-TOTAL
024600                                 PIC 9(9).
024700     05  WS-LINES                PIC 9(02) VALUE 99.
024800     05  WS-PAGES                PIC 9(03) VALUE 1.
024900
025000 77  PARA-NAME                   PIC X(30).
025100
025200 COPY ABENDREC.
025300
025400 PROCEDURE DIVISION.
025500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025600     PERFORM 100-MAINLINE THRU 100-EXIT
025700             UNTIL NO-MORE-RX-RECS.
025800     PERFORM 900-WRITE-MEDNEW THRU 900-EXIT.
025900     PERFORM 950-PRINT-GRAND-TOTAL THRU 950-EXIT.
026000     PERFORM 999-CLEANUP THRU 999-EXIT.
026100     MOVE +0 TO RETURN-CODE.
026200     GOBACK.
026300
026400 000-HOUSEKEEPING.
026500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026600     DISPLAY "******** BEGIN JOB RXDSPRPT ********".
026700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026800     MOVE ZERO TO MED-TABLE-CNT.
026900     MOVE 99 TO WS-LINES.
027000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027100     READ MEDFILE
027200         AT END SET NO-MORE-MEDFILE TO TRUE.
027300     PERFORM 200-LOAD-MED-TABLE THRU 200-EXIT
027400             UNTIL NO-MORE-MEDFILE.
027500     READ RXFILE INTO RX-HEADER-FILE-REC
027600         AT END MOVE "N" TO MORE-RX-SW.
027700 000-EXIT.
027800     EXIT.
027900
028000 100-MAINLINE.
028100     MOVE "100-MAINLINE" TO PARA-NAME.
028200     ADD +1 TO RX-READ.
028300     MOVE "N" TO RX-REJECT-SW, RX-ABORT-SW.
028400     MOVE ZERO TO RX-LINE-TOTAL.
028500     MOVE RX-ID-F     TO RX-ID.
028600     MOVE RX-STATUS-F TO RX-STATUS.
028700     MOVE RX-LINE-COUNT-F TO RX-LINE-COUNT.
028800
028900     PERFORM 220-LOAD-RX-LINES THRU 220-EXIT
029000             VARYING RX-LINE-IDX FROM 1 BY 1
029100             UNTIL RX-LINE-IDX > RX-LINE-COUNT.
029200
029300     IF RX-DISPENSED
029400         MOVE "*** ALREADY DISPENSED" TO ERR-MSG
029500         MOVE "Y" TO RX-REJECT-SW
029600         GO TO 190-RX-DONE.
029700
029800     SET RX-DISPENSED TO TRUE.
029900     PERFORM 300-DISPENSE-ONE-LINE THRU 300-EXIT
030000             VARYING RX-LINE-IDX FROM 1 BY 1
030100             UNTIL RX-LINE-IDX > RX-LINE-COUNT
030200                OR RX-DISPENSE-ABORTED.
030300
030400 190-RX-DONE.
030500     IF RX-WAS-REJECTED
030600         ADD +1 TO RX-REJECTED-CNT
030700         MOVE RX-ID TO REST-OF-REC
030800         WRITE RXERR-REC
030900     ELSE
031000         ADD +1 TO RX-DISPENSED-CNT.
031100
031200     PERFORM 700-PRINT-RX-DETAIL THRU 700-EXIT.
031300     PERFORM 720-WRITE-ONE-RX THRU 720-EXIT.
031400
031500     READ RXFILE INTO RX-HEADER-FILE-REC
031600         AT END MOVE "N" TO MORE-RX-SW.
031700 100-EXIT.
031800     EXIT.
031900
032000 200-LOAD-MED-TABLE.
032100     MOVE "200-LOAD-MED-TABLE" TO PARA-NAME.
032200     ADD +1 TO MED-TABLE-CNT.
032300     SET MED-IDX TO MED-TABLE-CNT.
032400     MOVE MED-NAME-F        TO MED-NAME(MED-IDX).
032500     MOVE MED-NAME-F        TO UC-XLATE-IN.
032600     PERFORM 260-FOLD-TO-UPPER THRU 260-EXIT.
032700     MOVE UC-XLATE-OUT       TO MED-NAME-UC(MED-IDX).
032800     MOVE MED-STOCK-F        TO MED-STOCK(MED-IDX).
032900     MOVE MED-ALERT-LEVEL-F  TO MED-ALERT-LEVEL(MED-IDX).
033000     IF MED-STOCK(MED-IDX) <= MED-ALERT-LEVEL(MED-IDX)
033100         MOVE "Y" TO MED-LOW-STOCK-SW(MED-IDX)
033200     ELSE
033300         MOVE "N" TO MED-LOW-STOCK-SW(MED-IDX).
033400     READ MEDFILE
033500         AT END SET NO-MORE-MEDFILE TO TRUE.
033600 200-EXIT.
033700     EXIT.
033800
033900 220-LOAD-RX-LINES.
034000     MOVE "220-LOAD-RX-LINES" TO PARA-NAME.
034100     READ RXFILE INTO RX-LINE-FILE-REC
034200         AT END
034300             MOVE "*** RXFILE OUT OF BALANCE - MISSING LINE"
034400                                         TO ABEND-REASON
034500             GO TO 1000-ABEND-RTN.
034600     MOVE RX-LINE-MED-NAME-F TO RX-LINE-MED-NAME(RX-LINE-IDX).
034700     MOVE RX-LINE-QTY-F      TO RX-LINE-QTY(RX-LINE-IDX).
034800     MOVE "N" TO RX-LINE-DEDUCTED-SW(RX-LINE-IDX).
034900     MOVE "N" TO RX-LINE-LOW-STOCK-SW(RX-LINE-IDX).
035000 220-EXIT.
035100     EXIT.
035200
035300 260-FOLD-TO-UPPER.
035400     MOVE "260-FOLD-TO-UPPER" TO PARA-NAME.
035500     MOVE UC-XLATE-IN TO UC-XLATE-OUT.
035600     INSPECT UC-XLATE-OUT CONVERTING
035700         "abcdefghijklmnopqrstuvwxyz" TO
035800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035900 260-EXIT.
036000     EXIT.
036100
036200 300-DISPENSE-ONE-LINE.
036300     MOVE "300-DISPENSE-ONE-LINE" TO PARA-NAME.
036400     MOVE RX-LINE-MED-NAME(RX-LINE-IDX) TO UC-XLATE-IN.
036500     PERFORM 260-FOLD-TO-UPPER THRU 260-EXIT.
036600     MOVE UC-XLATE-OUT TO RX-LINE-MED-NAME-UC.
036700
036800     PERFORM 350-SEARCH-MEDICINE THRU 350-EXIT.
036900     IF NOT MED-WAS-FOUND
037000         MOVE "Y" TO RX-ABORT-SW
037100         GO TO 300-EXIT.
037200
037300     IF MED-STOCK(MED-IDX) < RX-LINE-QTY(RX-LINE-IDX)
037400         MOVE "Y" TO RX-ABORT-SW
037500         GO TO 300-EXIT.
037600
037700     SUBTRACT RX-LINE-QTY(RX-LINE-IDX) FROM MED-STOCK(MED-IDX).
037800     SET RX-LINE-WAS-DEDUCTED(RX-LINE-IDX) TO TRUE.
037900     ADD RX-LINE-QTY(RX-LINE-IDX) TO RX-LINE-TOTAL.
038000     IF MED-STOCK(MED-IDX) <= MED-ALERT-LEVEL(MED-IDX)
038100         MOVE "Y" TO MED-LOW-STOCK-SW(MED-IDX)
038200         SET RX-LINE-CROSSED-ALERT(RX-LINE-IDX) TO TRUE.
038300 300-EXIT.
038400     EXIT.
038500
038600 350-SEARCH-MEDICINE.
038700     MOVE "350-SEARCH-MEDICINE" TO PARA-NAME.
038800     MOVE "N" TO MED-FOUND-SW.
038900     SEARCH MED-ENTRY
039000         WHEN MED-NAME-UC(MED-IDX) = RX-LINE-MED-NAME-UC
039100             MOVE "Y" TO MED-FOUND-SW
039200     END-SEARCH.
039300 350-EXIT.
039400     EXIT.
039500
039600 700-PRINT-RX-DETAIL.
039700     MOVE "700-PRINT-RX-DETAIL" TO PARA-NAME.
039800     IF WS-LINES > 50
039900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
040000     MOVE RX-ID TO RPT-RX-ID-O.
040100     MOVE RX-STATUS TO RPT-RX-STATUS-O.
040200     WRITE RPT-REC FROM WS-RX-HDR-DETAIL
040300         AFTER ADVANCING 2.
040400     ADD +2 TO WS-LINES.
040500
040600     PERFORM 710-PRINT-LINE-DETAIL THRU 710-EXIT
040700             VARYING RX-LINE-IDX FROM 1 BY 1
040800             UNTIL RX-LINE-IDX > RX-LINE-COUNT.
040900
041000     MOVE RX-LINE-TOTAL TO RPT-RX-TOTAL-O.
041100     WRITE RPT-REC FROM WS-RX-TOTAL-LINE
041200         AFTER ADVANCING 1.
041300     ADD +1 TO WS-LINES.
041400     ADD RX-LINE-TOTAL TO RX-GRAND-TOTAL.
041500 700-EXIT.
041600     EXIT.
041700
041800 710-PRINT-LINE-DETAIL.
041900     MOVE "710-PRINT-LINE-DETAIL" TO PARA-NAME.
042000     IF WS-LINES > 50
042100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
042200     MOVE RX-LINE-MED-NAME(RX-LINE-IDX) TO RPT-MED-NAME-O.
042300     IF RX-LINE-WAS-DEDUCTED(RX-LINE-IDX)
042400         MOVE RX-LINE-QTY(RX-LINE-IDX) TO RPT-QTY-DED-O
042500         MOVE "YES" TO RPT-DEDUCTED-O
042600     ELSE
042700         MOVE ZERO TO RPT-QTY-DED-O
042800         MOVE "NO " TO RPT-DEDUCTED-O.
042900     PERFORM 350-SEARCH-MEDICINE THRU 350-EXIT.
043000     IF MED-WAS-FOUND
043100         MOVE MED-STOCK(MED-IDX) TO RPT-END-STOCK-O
043200     ELSE
043300         MOVE ZERO TO RPT-END-STOCK-O.
043400     IF RX-LINE-CROSSED-ALERT(RX-LINE-IDX)
043500         MOVE "YES" TO RPT-LOW-STOCK-O
043600     ELSE
043700         MOVE "NO " TO RPT-LOW-STOCK-O.
043800     WRITE RPT-REC FROM WS-LINE-DETAIL
043900         AFTER ADVANCING 1.
044000     ADD +1 TO WS-LINES.
044100 710-EXIT.
044200     EXIT.
044300
044400 600-PAGE-BREAK.
044500     MOVE "600-PAGE-BREAK" TO PARA-NAME.
044600     WRITE RPT-REC FROM WS-BLANK-LINE.
044700     MOVE WS-PAGES TO PAGE-NBR-O.
044800     WRITE RPT-REC FROM WS-HDR-REC
044900         AFTER ADVANCING NEXT-PAGE.
045000     ADD +1 TO WS-PAGES.
045100     WRITE RPT-REC FROM WS-COLM-HDR-REC
045200         AFTER ADVANCING 2.
045300     MOVE ZERO TO WS-LINES.
045400 600-EXIT.
045500     EXIT.
045600
045700 720-WRITE-ONE-RX.
045800     MOVE "720-WRITE-ONE-RX" TO PARA-NAME.
045900     MOVE RX-ID     TO RX-ID-F.
046000     MOVE RX-STATUS TO RX-STATUS-F.
046100     MOVE RX-LINE-COUNT TO RX-LINE-COUNT-F.
046200     WRITE RXNEW-REC FROM RX-HEADER-FILE-REC.
046300     PERFORM 730-WRITE-ONE-RX-LINE THRU 730-EXIT
046400             VARYING RX-LINE-IDX FROM 1 BY 1
046500             UNTIL RX-LINE-IDX > RX-LINE-COUNT.
046600 720-EXIT.
046700     EXIT.
046800
046900 730-WRITE-ONE-RX-LINE.
047000     MOVE "730-WRITE-ONE-RX-LINE" TO PARA-NAME.
047100     MOVE RX-LINE-MED-NAME(RX-LINE-IDX) TO RX-LINE-MED-NAME-F.
047200     MOVE RX-LINE-QTY(RX-LINE-IDX)      TO RX-LINE-QTY-F.
047300     WRITE RXNEW-REC FROM RX-LINE-FILE-REC.
047400 730-EXIT.
047500     EXIT.
047600
047700 800-OPEN-FILES.
047800     MOVE "800-OPEN-FILES" TO PARA-NAME.
047900     OPEN INPUT MEDFILE, RXFILE.
048000     OPEN OUTPUT MEDNEW, RXNEW, RXRPT, RXERR, SYSOUT.
048100 800-EXIT.
048200     EXIT.
048300
048400 850-CLOSE-FILES.
048500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048600     CLOSE MEDFILE, RXFILE, MEDNEW, RXNEW, RXRPT, RXERR, SYSOUT.
048700 850-EXIT.
048800     EXIT.
048900
049000 900-WRITE-MEDNEW.
049100     MOVE "900-WRITE-MEDNEW" TO PARA-NAME.
049200     PERFORM 910-WRITE-ONE-MED THRU 910-EXIT
049300             VARYING MED-IDX FROM 1 BY 1
049400             UNTIL MED-IDX > MED-TABLE-CNT.
049500 900-EXIT.
049600     EXIT.
049700
049800 910-WRITE-ONE-MED.
049900     MOVE "910-WRITE-ONE-MED" TO PARA-NAME.
050000     MOVE MED-NAME(MED-IDX)        TO MED-NAME-F.
050100     MOVE MED-STOCK(MED-IDX)       TO MED-STOCK-F.
050200     MOVE MED-ALERT-LEVEL(MED-IDX) TO MED-ALERT-LEVEL-F.
050300     WRITE MEDNEW-REC FROM MEDICINE-FILE-REC.
050400 910-EXIT.
050500     EXIT.
050600
050700 950-PRINT-GRAND-TOTAL.
050800     MOVE "950-PRINT-GRAND-TOTAL" TO PARA-NAME.
050900     MOVE RX-GRAND-TOTAL TO RPT-GRAND-TOTAL-O.
051000     WRITE RPT-REC FROM WS-BLANK-LINE
051100         AFTER ADVANCING 1.
051200     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
051300         AFTER ADVANCING 2.
051400 950-EXIT.
051500     EXIT.
051600
051700 999-CLEANUP.
051800     MOVE "999-CLEANUP" TO PARA-NAME.
051900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052000     DISPLAY "** PRESCRIPTIONS READ **".
052100     DISPLAY RX-READ.
052200     DISPLAY "** PRESCRIPTIONS DISPENSED **".
052300     DISPLAY RX-DISPENSED-CNT.
052400     DISPLAY "** PRESCRIPTIONS REJECTED **".
052500     DISPLAY RX-REJECTED-CNT.
052600     DISPLAY "** GRAND TOTAL UNITS DEDUCTED **".
052700     DISPLAY RX-GRAND-TOTAL.
052800     DISPLAY "******** NORMAL END OF JOB RXDSPRPT ********".
052900 999-EXIT.
053000     EXIT.
053100
053200 1000-ABEND-RTN.
053300     WRITE SYSOUT-REC FROM ABEND-REC.
053400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053500     DISPLAY "*** ABNORMAL END OF JOB-RXDSPRPT ***" UPON CONSOLE.
053600     DIVIDE ZERO-VAL INTO ONE-VAL.
