000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  REQAPRV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          APPROVES PENDING REPLENISHMENT REQUESTS ON BEHALF OF
001200*          THE ADMINISTRATOR. ONE REQAPTRN RECORD PER REQ-ID TO
001300*          BE APPROVED.
001400*
001500*          APPROVAL IS A ONE-WAY FLIP, REQ-APPROVED 0 TO 1 -
001600*          APPROVING AN ALREADY-APPROVED OR UNKNOWN REQ-ID IS
001700*          REJECTED, NO CHANGES MADE.
001800*
001900*          ON APPROVAL, REQ-AMOUNT IS POSTED AS A STRAIGHT
002000*          ADDITION TO THE MATCHING MEDICINE'S MED-STOCK BY
002100*          CALLING REPLPOST - SAME SPLIT-OUT-SUBPROGRAM SHAPE
002200*          PATSRCH/TRMTSRCH USED FOR CLCLBCST.
002300******************************************************************
002400*CHANGE-LOG.
002500*    01/01/08  JRS  ORIGINAL CODING AS TRMTSRCH, REQ 08-0034
002600*    01/01/08  JRS  RETARGETED AS REQAPRV - REPLENISHMENT
002700*                   REQUEST APPROVAL REPLACES TREATMENT SEARCH,
002800*                   REQ 08-0094
002900*    11/19/98  AKP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003000*                   N/C
003100*    05/22/09  TGD  REPLPOST NOW RETURNS 4 ON STOCK OVERFLOW -
003200*                   REQAPRV REJECTS AND LOGS THE REQUEST RATHER
003300*                   THAN ABENDING, REQ 09-0410
003400*    02/02/12  TGD  CASE OF REQ-ID NO LONGER FOLDED - REQ-ID IS
003500*                   SYSTEM-GENERATED AND ALREADY UPPER, REQ
003600*                   12-0061 (CARRIED OVER FROM REQRAISE REVIEW)
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT MEDFILE
005100     ASSIGN TO UT-S-MEDFILE
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS MFCODE.
005400
005500     SELECT MEDNEW
005600     ASSIGN TO UT-S-MEDNEW
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS NFCODE.
005900
006000     SELECT REQFILE
006100     ASSIGN TO UT-S-REQFILE
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT REQNEW
006600     ASSIGN TO UT-S-REQNEW
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RFCODE.
006900
007000     SELECT REQAPTRN
007100     ASSIGN TO UT-S-REQAPTRN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS TFCODE.
007400
007500     SELECT REQERR
007600     ASSIGN TO UT-S-REQERR
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS EFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000 FD  MEDFILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 60 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS MEDICINE-FILE-REC.
009600 COPY MEDREC.
009700
009800 FD  MEDNEW
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 60 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS MEDNEW-REC.
010400 01  MEDNEW-REC                  PIC X(60).
010500
010600 FD  REQFILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 100 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS REPLENISHMENT-REQUEST-FILE-REC.
011200 COPY REQREC.
011300
011400 FD  REQNEW
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 100 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS REQNEW-REC.
012000 01  REQNEW-REC                  PIC X(100).
012100
012200****** ONE APPROVE CALL PER RECORD, FROM THE ADMINISTRATOR
012300****** HANDLER - TRAN-REQ-ID SELECTS THE REQUEST TO APPROVE
012400 FD  REQAPTRN
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 30 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS REQAPTRN-REC.
013000 01  REQAPTRN-REC.
013100     05  TRAN-REQ-ID              PIC X(12).
013200     05  FILLER                   PIC X(18).
013300
013400 FD  REQERR
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 100 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS REQERR-REC.
014000 01  REQERR-REC.
014100     05  ERR-MSG                  PIC X(40).
014200     05  REST-OF-REC              PIC X(60).
014300
014400** QSAM FILE
014500 WORKING-STORAGE SECTION.
014600
014700 01  FILE-STATUS-CODES.
014800     05  MFCODE                  PIC X(2).
014900         88 NO-MORE-MEDFILE VALUE "10".
015000     05  NFCODE                  PIC X(2).
015100     05  OFCODE                  PIC X(2).
015200         88 NO-MORE-REQFILE VALUE "10".
015300     05  RFCODE                  PIC X(2).
015400     05  TFCODE                  PIC X(2).
015500         88 NO-MORE-REQAPTRN VALUE "10".
015600     05  EFCODE                  PIC X(2).
015700
015800 COPY MEDTAB.
015900 COPY REQTAB.
016000
016100 01  POST-STOCK-REC.
016200     05  POST-TYPE-SW            PIC X(01).
016300         88 POST-INCREASE          VALUE "I".
016400         88 POST-DECREASE          VALUE "D".
016500     05  POST-MED-STOCK           PIC 9(07).
016600     05  POST-MED-STOCK-R REDEFINES POST-MED-STOCK
016700                                 PIC 9(07).
016800     05  POST-REQ-AMOUNT          PIC 9(07).
016900     05  FILLER                  PIC X(04).
017000
017100 01  POST-RETURN-CD               PIC S9(04) COMP.
017200 01  POST-RETURN-CD-EDIT REDEFINES POST-RETURN-CD
017300                                 PIC S9(04).
017400
017500 01  FLAGS-AND-SWITCHES.
017600     05  MORE-TRAN-SW            PIC X(01) VALUE "Y".
017700         88 NO-MORE-TRAN-RECS      VALUE "N".
017800     05  REQ-FOUND-SW            PIC X(01).
017900         88 REQ-WAS-FOUND          VALUE "Y".
018000     05  MED-FOUND-SW            PIC X(01).
018100         88 MED-WAS-FOUND          VALUE "Y".
018200     05  TRAN-REJECT-SW          PIC X(01).
018300         88 TRAN-WAS-REJECTED      VALUE "Y".
018400
018500 01  COUNTERS-AND-ACCUMULATORS.
018600     05  TRANS-READ              PIC 9(7) COMP.
018700     05  TRANS-READ-EDIT REDEFINES TRANS-READ
018800                                 PIC 9(7).
018900     05  REQS-APPROVED           PIC 9(7) COMP.
019000     05  REQS-APPROVED-EDIT REDEFINES REQS-APPROVED
019100                                 PIC 9(7).
019200     05  TRANS-REJECTED          PIC 9(7) COMP.
019300
019400 77  PARA-NAME                   PIC X(30).
019500
019600 COPY ABENDREC.
019700
019800 PROCEDURE DIVISION.
019900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020000     PERFORM 200-LOAD-MED-TABLE THRU 200-EXIT
020100             UNTIL NO-MORE-MEDFILE.
020200     PERFORM 220-LOAD-REQ-TABLE THRU 220-EXIT
020300             UNTIL NO-MORE-REQFILE.
020400     PERFORM 100-MAINLINE THRU 100-EXIT
020500             UNTIL NO-MORE-TRAN-RECS.
020600     PERFORM 900-WRITE-MEDNEW THRU 900-EXIT.
020700     PERFORM 920-WRITE-REQNEW THRU 920-EXIT.
020800     PERFORM 999-CLEANUP THRU 999-EXIT.
020900     MOVE +0 TO RETURN-CODE.
021000     GOBACK.
021100
021200 000-HOUSEKEEPING.
021300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021400     DISPLAY "******** BEGIN JOB REQAPRV ********".
021500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021600     MOVE ZERO TO MED-TABLE-CNT, REQ-TABLE-CNT.
021700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021800     READ MEDFILE
021900         AT END SET NO-MORE-MEDFILE TO TRUE.
022000     READ REQFILE
022100         AT END SET NO-MORE-REQFILE TO TRUE.
022200     READ REQAPTRN
022300         AT END MOVE "N" TO MORE-TRAN-SW.
022400 000-EXIT.
022500     EXIT.
022600
022700 100-MAINLINE.
022800     MOVE "100-MAINLINE" TO PARA-NAME.
022900     ADD +1 TO TRANS-READ.
023000     MOVE "N" TO TRAN-REJECT-SW.
023100
023200     PERFORM 250-SEARCH-PENDING-REQUEST THRU 250-EXIT.
023300     IF NOT REQ-WAS-FOUND
023400         MOVE "*** REQUEST NOT FOUND OR ALREADY APPROVED"
023500                                                 TO ERR-MSG
023600         MOVE "Y" TO TRAN-REJECT-SW
023700         GO TO 190-TRAN-DONE.
023800
023900     PERFORM 300-APPROVE-REQUEST THRU 300-EXIT.
024000     IF TRAN-WAS-REJECTED
024100         GO TO 190-TRAN-DONE.
024200
024300 190-TRAN-DONE.
024400     IF TRAN-WAS-REJECTED
024500         ADD +1 TO TRANS-REJECTED
024600         MOVE REQAPTRN-REC TO REST-OF-REC
024700         WRITE REQERR-REC
024800     ELSE
024900         ADD +1 TO REQS-APPROVED.
025000
025100     READ REQAPTRN
025200         AT END MOVE "N" TO MORE-TRAN-SW.
025300 100-EXIT.
025400     EXIT.
025500
025600 200-LOAD-MED-TABLE.
025700     MOVE "200-LOAD-MED-TABLE" TO PARA-NAME.
025800     ADD +1 TO MED-TABLE-CNT.
025900     SET MED-IDX TO MED-TABLE-CNT.
026000     MOVE MED-NAME-F        TO MED-NAME(MED-IDX).
026100     MOVE MED-NAME-F        TO MED-NAME-UC(MED-IDX).
026200     MOVE MED-STOCK-F        TO MED-STOCK(MED-IDX).
026300     MOVE MED-ALERT-LEVEL-F  TO MED-ALERT-LEVEL(MED-IDX).
026400     IF MED-STOCK(MED-IDX) <= MED-ALERT-LEVEL(MED-IDX)
026500         MOVE "Y" TO MED-LOW-STOCK-SW(MED-IDX)
026600     ELSE
026700         MOVE "N" TO MED-LOW-STOCK-SW(MED-IDX).
026800     READ MEDFILE
026900         AT END SET NO-MORE-MEDFILE TO TRUE.
027000 200-EXIT.
027100     EXIT.
027200
027300 220-LOAD-REQ-TABLE.
027400     MOVE "220-LOAD-REQ-TABLE" TO PARA-NAME.
027500     ADD +1 TO REQ-TABLE-CNT.
027600     SET REQ-IDX TO REQ-TABLE-CNT.
027700     MOVE REQ-ID-F              TO REQ-ID(REQ-IDX).
027800     MOVE REQ-MED-NAME-F        TO REQ-MED-NAME(REQ-IDX).
027900     MOVE REQ-MED-NAME-F        TO REQ-MED-NAME-UC(REQ-IDX).
028000     MOVE REQ-AMOUNT-F          TO REQ-AMOUNT(REQ-IDX).
028100     MOVE REQ-PHARMACIST-ID-F   TO REQ-PHARMACIST-ID(REQ-IDX).
028200     MOVE REQ-PHARMACIST-NAME-F TO REQ-PHARMACIST-NAME(REQ-IDX).
028300     MOVE REQ-APPROVED-F        TO REQ-APPROVED(REQ-IDX).
028400     READ REQFILE
028500         AT END SET NO-MORE-REQFILE TO TRUE.
028600 220-EXIT.
028700     EXIT.
028800
028900 250-SEARCH-PENDING-REQUEST.
029000     MOVE "250-SEARCH-PENDING-REQUEST" TO PARA-NAME.
029100     MOVE "N" TO REQ-FOUND-SW.
029200     IF REQ-TABLE-CNT = ZERO
029300         GO TO 250-EXIT.
029400     SEARCH REQ-ENTRY
029500         WHEN REQ-ID(REQ-IDX) = TRAN-REQ-ID
029600              AND REQ-IS-PENDING(REQ-IDX)
029700             MOVE "Y" TO REQ-FOUND-SW
029800     END-SEARCH.
029900 250-EXIT.
030000     EXIT.
030100
030200 300-APPROVE-REQUEST.
030300     MOVE "300-APPROVE-REQUEST" TO PARA-NAME.
030400****** REQ-IDX IS STILL SET FROM THE SEARCH IN 250 ABOVE
030500     PERFORM 350-SEARCH-MEDICINE THRU 350-EXIT.
030600     IF NOT MED-WAS-FOUND
030700         MOVE "*** MEDICINE NO LONGER ON FILE" TO ERR-MSG
030800         MOVE "Y" TO TRAN-REJECT-SW
030900         GO TO 300-EXIT.
031000
031100     MOVE "I" TO POST-TYPE-SW.
031200     MOVE MED-STOCK(MED-IDX) TO POST-MED-STOCK.
031300     MOVE REQ-AMOUNT(REQ-IDX) TO POST-REQ-AMOUNT.
031400     CALL "REPLPOST" USING POST-STOCK-REC, POST-RETURN-CD.
031500     IF POST-RETURN-CD NOT = ZERO
031600         MOVE "*** STOCK OVERFLOW ON APPROVAL - NOT POSTED"
031700                                                 TO ERR-MSG
031800         MOVE "Y" TO TRAN-REJECT-SW
031900         GO TO 300-EXIT.
032000
032100     MOVE POST-MED-STOCK TO MED-STOCK(MED-IDX).
032200     SET REQ-IS-APPROVED(REQ-IDX) TO TRUE.
032300 300-EXIT.
032400     EXIT.
032500
032600 350-SEARCH-MEDICINE.
032700     MOVE "350-SEARCH-MEDICINE" TO PARA-NAME.
032800     MOVE "N" TO MED-FOUND-SW.
032900     SEARCH MED-ENTRY
033000         WHEN MED-NAME-UC(MED-IDX) = REQ-MED-NAME-UC(REQ-IDX)
033100             MOVE "Y" TO MED-FOUND-SW
033200     END-SEARCH.
033300 350-EXIT.
033400     EXIT.
033500
033600 700-WRITE-ONE-MED.
033700     MOVE "700-WRITE-ONE-MED" TO PARA-NAME.
033800     MOVE MED-NAME(MED-IDX)       TO MED-NAME-F.
033900     MOVE MED-STOCK(MED-IDX)      TO MED-STOCK-F.
034000     MOVE MED-ALERT-LEVEL(MED-IDX) TO MED-ALERT-LEVEL-F.
034100     WRITE MEDNEW-REC FROM MEDICINE-FILE-REC.
034200 700-EXIT.
034300     EXIT.
034400
034500 720-WRITE-ONE-REQ.
034600     MOVE "720-WRITE-ONE-REQ" TO PARA-NAME.
034700     MOVE REQ-ID(REQ-IDX)              TO REQ-ID-F.
034800     MOVE REQ-MED-NAME(REQ-IDX)         TO REQ-MED-NAME-F.
034900     MOVE REQ-AMOUNT(REQ-IDX)           TO REQ-AMOUNT-F.
035000     MOVE REQ-PHARMACIST-ID(REQ-IDX)    TO REQ-PHARMACIST-ID-F.
035100     MOVE REQ-PHARMACIST-NAME(REQ-IDX)  TO REQ-PHARMACIST-NAME-F.
035200     MOVE REQ-APPROVED(REQ-IDX)         TO REQ-APPROVED-F.
035300     WRITE REQNEW-REC FROM REPLENISHMENT-REQUEST-FILE-REC.
035400 720-EXIT.
035500     EXIT.
035600
035700 800-OPEN-FILES.
035800     MOVE "800-OPEN-FILES" TO PARA-NAME.
035900     OPEN INPUT MEDFILE, REQFILE, REQAPTRN.
036000     OPEN OUTPUT MEDNEW, REQNEW, REQERR, SYSOUT.
036100 800-EXIT.
036200     EXIT.
036300
036400 850-CLOSE-FILES.
036500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036600     CLOSE MEDFILE, REQFILE, REQAPTRN, MEDNEW, REQNEW, REQERR,
036700           SYSOUT.
036800 850-EXIT.
036900     EXIT.
037000
037100 900-WRITE-MEDNEW.
037200     MOVE "900-WRITE-MEDNEW" TO PARA-NAME.
037300     PERFORM 700-WRITE-ONE-MED THRU 700-EXIT
037400             VARYING MED-IDX FROM 1 BY 1
037500             UNTIL MED-IDX > MED-TABLE-CNT.
037600 900-EXIT.
037700     EXIT.
037800
037900 920-WRITE-REQNEW.
038000     MOVE "920-WRITE-REQNEW" TO PARA-NAME.
038100     PERFORM 720-WRITE-ONE-REQ THRU 720-EXIT
038200             VARYING REQ-IDX FROM 1 BY 1
038300             UNTIL REQ-IDX > REQ-TABLE-CNT.
038400 920-EXIT.
038500     EXIT.
038600
038700 999-CLEANUP.
038800     MOVE "999-CLEANUP" TO PARA-NAME.
038900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039000     DISPLAY "** TRANSACTIONS READ **".
039100     DISPLAY TRANS-READ.
039200     DISPLAY "** REQUESTS APPROVED **".
039300     DISPLAY REQS-APPROVED.
039400     DISPLAY "** TRANSACTIONS REJECTED **".
039500     DISPLAY TRANS-REJECTED.
039600     DISPLAY "******** NORMAL END OF JOB REQAPRV ********".
039700 999-EXIT.
039800     EXIT.
039900
040000 1000-ABEND-RTN.
040100     WRITE SYSOUT-REC FROM ABEND-REC.
040200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040300     DISPLAY "*** ABNORMAL END OF JOB-REQAPRV ***" UPON CONSOLE.
040400     DIVIDE ZERO-VAL INTO ONE-VAL.
