000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STFIMPRT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IMPORTS A COMMA-DELIMITED STAFF ROSTER
001300*          FILE (ONE HEADER LINE FOLLOWED BY ONE DATA LINE PER
001400*          STAFF MEMBER) AND BUILDS THE STAFF MASTER.
001500*
001600*          EACH DATA LINE IS SPLIT INTO 6 FIELDS AND EDITED -
001700*          GENDER MUST BE Male/Female AND ROLE MUST BE
001800*          Doctor/Pharmacist (BOTH CASE-INSENSITIVE) OR THE
001900*          WHOLE RECORD IS REJECTED, NO STAFF ENTRY IS BUILT.
002000*
002100*          ROLE DETERMINES WHETHER THE ENTRY COMES OUT AS A
002200*          DOCTOR OR A PHARMACIST - THERE IS NO "ELSE BRANCH"
002300*          DEFAULT HERE, UNLIKE THE OLD INTERACTIVE IMPORT.
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   STFDATA  (STAFF ROSTER)
002800
002900         OUTPUT FILE PRODUCED    -   STFMSTR  (STAFF MASTER)
003000
003100         INPUT ERROR FILE        -   STFERR   (REJECTED LINES)
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*CHANGE-LOG.
003700*    01/23/88  JRS  ORIGINAL CODING, REQ 88-0017 (AS DALYEDIT -
003800*                   DAILY PATIENT/ROOM CHARGES EDIT)
003900*    02/12/92  TGD  ADDED TRAILER BALANCING LOGIC, REQ 92-0210
004000*    01/01/08  JRS  RETARGETED PROGRAM AS STFIMPRT - STAFF
004100*                   ROSTER IMPORT REPLACES THE DAILY CHARGES
004200*                   EDIT, REQ 08-0091
004300*    03/04/08  JRS  DROPPED VSAM PATIENT MASTER AND DB2 EDITS -
004400*                   NO LONGER APPLICABLE, REQ 08-0091
004500*    11/19/98  TGD  Y2K REVIEW - STAFF-AGE IS A WHOLE-YEARS
004600*                   COUNT, NO CENTURY WINDOW TO FIX, N/C
004700*    06/30/09  MCB  GENDER/ROLE EDITS NOW CASE-INSENSITIVE PER
004800*                   REQ 09-0388
004900*    02/14/11  TGD  ADDED STAFF-LOADED CONTROL TOTAL TO THE
005000*                   END-OF-JOB DISPLAY, REQ 11-0066
005050*    04/02/11  MCB  PWDCHK RESULT WAS BEING CALLED AND THROWN
005060*                   AWAY - ADDED STAFF-PWD-STRONG-O TO STFMSTR SO
005070*                   THE FLAG THE REMARKS PROMISED ACTUALLY GETS
005080*                   WRITTEN, REQ 11-0140
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS NEXT-PAGE.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT STFDATA
006500     ASSIGN TO UT-S-STFDATA
006600       ORGANIZATION IS LINE SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800
006900     SELECT STFMSTR
007000     ASSIGN TO UT-S-STFMSTR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT STFERR
007500     ASSIGN TO UT-S-STFERR
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS EFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900****** ROSTER FILE - 1 HEADER LINE, THEN 1 LINE PER STAFF MEMBER
009000****** FORMAT:  ID,NAME,PASSWORD,ROLE,GENDER,AGE
009100 FD  STFDATA
009200     RECORDING MODE IS V
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS STFDATA-REC.
009500 01  STFDATA-REC                 PIC X(120).
009600
009700****** ACCEPTED STAFF ENTRIES ARE WRITTEN HERE, ONE PER STAFF
009800 FD  STFMSTR
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 110 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS STFMSTR-REC.
010400 01  STFMSTR-REC                 PIC X(110).
010500
010600****** REJECTED ROSTER LINES - BAD GENDER OR BAD ROLE
010700 FD  STFERR
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 160 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS STFERR-REC.
011300 01  STFERR-REC.
011400     05  ERR-MSG                 PIC X(40).
011500     05  REST-OF-REC             PIC X(120).
011600
011700** QSAM FILE
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  IFCODE                  PIC X(2).
012200         88 CODE-READ     VALUE SPACES.
012300         88 NO-MORE-DATA  VALUE "10".
012400     05  OFCODE                  PIC X(2).
012500         88 CODE-WRITE    VALUE SPACES.
012600     05  EFCODE                  PIC X(2).
012700         88 CODE-WRITE-ERR VALUE SPACES.
012800
012900 COPY STFREC.
013000
013100 01  STAFF-MASTER-REC-OUT.
013200     05  STAFF-ID-O              PIC X(10).
013300     05  FILLER                  PIC X(01) VALUE SPACE.
013400     05  STAFF-NAME-O            PIC X(30).
013500     05  FILLER                  PIC X(01) VALUE SPACE.
013600     05  STAFF-PASSWORD-O        PIC X(20).
013700     05  FILLER                  PIC X(01) VALUE SPACE.
013800     05  STAFF-ROLE-O            PIC X(10).
013900     05  FILLER                  PIC X(01) VALUE SPACE.
014000     05  STAFF-GENDER-O          PIC X(06).
014100     05  FILLER                  PIC X(01) VALUE SPACE.
014200     05  STAFF-AGE-O             PIC 9(03).
014210     05  STAFF-PWD-STRONG-O      PIC X(01).
014220         88 STAFF-PWD-IS-STRONG    VALUE "Y".
014230         88 STAFF-PWD-IS-WEAK      VALUE "N".
014300     05  FILLER                  PIC X(24) VALUE SPACE.
014400
014500 77  UNSTR-TALLY                 PIC 9(02) COMP.
014600 77  HDR-LINE-SW                 PIC X(01) VALUE "Y".
014700     88 HEADER-NOT-YET-SKIPPED     VALUE "Y".
014800
014900 01  FLAGS-AND-SWITCHES.
015000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015100         88 NO-MORE-ROSTER-DATA    VALUE "N".
015200     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
015300         88 RECORD-ERROR-FOUND     VALUE "Y".
015400         88 VALID-RECORD           VALUE "N".
015500     05  GENDER-VALID-SW         PIC X(01).
015600         88 GENDER-IS-VALID        VALUE "Y".
015700     05  ROLE-VALID-SW           PIC X(01).
015800         88 ROLE-IS-VALID          VALUE "Y".
015900
016000 01  GENDER-ROLE-UC-AREA.
016100     05  GENDER-UC               PIC X(06).
016200     05  ROLE-UC                 PIC X(10).
016300
016400 01  COUNTERS-AND-ACCUMULATORS.
016500     05  RECORDS-READ            PIC 9(7) COMP.
016600     05  RECORDS-READ-EDIT REDEFINES RECORDS-READ
016700                                 PIC 9(7).
016800     05  STAFF-LOADED            PIC 9(7) COMP.
016900     05  RECORDS-IN-ERROR        PIC 9(7) COMP.
017000     05  RECORDS-IN-ERROR-EDIT REDEFINES RECORDS-IN-ERROR
017100                                 PIC 9(7).
017200     05  STAFF-LOADED-EDIT REDEFINES STAFF-LOADED
017300                                 PIC 9(7).
017400
017500 01  PWD-CALL-AREA.
017600     05  PWD-CALL-TEXT           PIC X(20).
017700     05  PWD-CALL-RESULT         PIC X(01).
017800         88 PWD-CALL-WAS-STRONG    VALUE "Y".
017900
018000 77  PARA-NAME                   PIC X(30).
018100
018200 COPY ABENDREC.
018300
018400 PROCEDURE DIVISION.
018500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018600     PERFORM 100-MAINLINE THRU 100-EXIT
018700             UNTIL NO-MORE-ROSTER-DATA.
018800     PERFORM 999-CLEANUP THRU 999-EXIT.
018900     MOVE +0 TO RETURN-CODE.
019000     GOBACK.
019100
019200 000-HOUSEKEEPING.
019300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019400     DISPLAY "******** BEGIN JOB STFIMPRT ********".
019500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019600     MOVE ZERO TO STAFF-TABLE-CNT.
019700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019800****** THE FIRST LINE ON STFDATA IS A COLUMN-HEADER LINE, NOT
019900****** A STAFF RECORD - READ PAST IT BEFORE THE MAIN LOOP STARTS
020000     PERFORM 900-READ-STFDATA THRU 900-EXIT.
020100     IF NO-MORE-ROSTER-DATA
020200         MOVE "EMPTY ROSTER FILE" TO ABEND-REASON
020300         GO TO 1000-ABEND-RTN.
020400     MOVE "N" TO HDR-LINE-SW.
020500     PERFORM 900-READ-STFDATA THRU 900-EXIT.
020600 000-EXIT.
020700     EXIT.
020800
020900 100-MAINLINE.
021000     MOVE "100-MAINLINE" TO PARA-NAME.
021100     MOVE "N" TO ERROR-FOUND-SW.
021200     PERFORM 200-SPLIT-ROSTER-LINE THRU 200-EXIT.
021300     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021400
021500     IF RECORD-ERROR-FOUND
021600         ADD +1 TO RECORDS-IN-ERROR
021700         PERFORM 710-WRITE-STFERR THRU 710-EXIT
021800     ELSE
021900         PERFORM 320-BUILD-STAFF-ENTRY THRU 320-EXIT
022000         ADD +1 TO STAFF-LOADED.
022100
022200     PERFORM 900-READ-STFDATA THRU 900-EXIT.
022300 100-EXIT.
022400     EXIT.
022500
022600 200-SPLIT-ROSTER-LINE.
022700     MOVE "200-SPLIT-ROSTER-LINE" TO PARA-NAME.
022800     INITIALIZE STAFF-IMPORT-REC.
022900     UNSTRING STFDATA-REC DELIMITED BY ","
023000         INTO STAFF-ID-I, STAFF-NAME-I, STAFF-PASSWORD-I,
023100              STAFF-ROLE-I, STAFF-GENDER-I, STAFF-AGE-I
023200         TALLYING IN UNSTR-TALLY.
023300     IF UNSTR-TALLY < 6
023400         MOVE "*** TOO FEW FIELDS ON ROSTER LINE" TO ERR-MSG
023500         MOVE "Y" TO ERROR-FOUND-SW.
023600 200-EXIT.
023700     EXIT.
023800
023900 300-FIELD-EDITS.
024000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
024100     IF RECORD-ERROR-FOUND
024200         GO TO 300-EXIT.
024300
024400     MOVE STAFF-GENDER-I TO GENDER-UC.
024500     INSPECT GENDER-UC CONVERTING
024600         "abcdefghijklmnopqrstuvwxyz" TO
024700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024800     MOVE "N" TO GENDER-VALID-SW.
024900     IF GENDER-UC = "MALE  " OR GENDER-UC = "FEMALE"
025000         MOVE "Y" TO GENDER-VALID-SW.
025100     IF NOT GENDER-IS-VALID
025200         MOVE "*** INVALID STAFF-GENDER" TO ERR-MSG
025300         MOVE "Y" TO ERROR-FOUND-SW
025400         GO TO 300-EXIT.
025500
025600     MOVE STAFF-ROLE-I TO ROLE-UC.
025700     INSPECT ROLE-UC CONVERTING
025800         "abcdefghijklmnopqrstuvwxyz" TO
025900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026000     MOVE "N" TO ROLE-VALID-SW.
026100     IF ROLE-UC = "DOCTOR    " OR ROLE-UC = "PHARMACIST"
026200         MOVE "Y" TO ROLE-VALID-SW.
026300     IF NOT ROLE-IS-VALID
026400         MOVE "*** INVALID STAFF-ROLE" TO ERR-MSG
026500         MOVE "Y" TO ERROR-FOUND-SW
026600         GO TO 300-EXIT.
026700
026800     IF STAFF-AGE-I NOT NUMERIC
026900         MOVE "*** NON-NUMERIC STAFF-AGE" TO ERR-MSG
027000         MOVE "Y" TO ERROR-FOUND-SW
027100         GO TO 300-EXIT.
027200 300-EXIT.
027300     EXIT.
027400
027500 320-BUILD-STAFF-ENTRY.
027600     MOVE "320-BUILD-STAFF-ENTRY" TO PARA-NAME.
027700     ADD +1 TO STAFF-TABLE-CNT.
027800     SET STF-IDX TO STAFF-TABLE-CNT.
027900     MOVE STAFF-ID-I       TO STAFF-ID(STF-IDX).
028000     MOVE STAFF-NAME-I     TO STAFF-NAME(STF-IDX).
028100     MOVE STAFF-PASSWORD-I TO STAFF-PASSWORD(STF-IDX).
028200     MOVE STAFF-AGE-I      TO STAFF-AGE(STF-IDX).
028300
028400     IF ROLE-UC = "DOCTOR    "
028500         MOVE "D" TO STAFF-ROLE-CDE(STF-IDX)
028600     ELSE
028700         MOVE "P" TO STAFF-ROLE-CDE(STF-IDX).
028800
028900     IF GENDER-UC = "MALE  "
029000         MOVE "M" TO STAFF-GENDER-CDE(STF-IDX)
029100     ELSE
029200         MOVE "F" TO STAFF-GENDER-CDE(STF-IDX).
029300
029400****** RUN THE NEW PASSWORD THROUGH THE STRENGTH CHECKER - PER
029500****** REQ 11-0140, IMPORT DOES NOT REJECT A WEAK PASSWORD, ONLY
029600****** FLAGS IT ON STFMSTR (STAFF-PWD-STRONG-O) FOR REVIEW.
029800     MOVE STAFF-PASSWORD-I TO PWD-CALL-TEXT.
029900     CALL 'PWDCHK' USING PWD-CALL-TEXT, PWD-CALL-RESULT.
029950     MOVE PWD-CALL-RESULT  TO STAFF-PWD-STRONG-O.
030000
030100     MOVE STAFF-ID-I       TO STAFF-ID-O.
030200     MOVE STAFF-NAME-I     TO STAFF-NAME-O.
030300     MOVE STAFF-PASSWORD-I TO STAFF-PASSWORD-O.
030400     MOVE STAFF-ROLE-I     TO STAFF-ROLE-O.
030500     MOVE STAFF-GENDER-I   TO STAFF-GENDER-O.
030600     MOVE STAFF-AGE-I      TO STAFF-AGE-O.
030700     PERFORM 700-WRITE-STFMSTR THRU 700-EXIT.
030800 320-EXIT.
030900     EXIT.
031000
031100 700-WRITE-STFMSTR.
031200     MOVE "700-WRITE-STFMSTR" TO PARA-NAME.
031300     WRITE STFMSTR-REC FROM STAFF-MASTER-REC-OUT.
031400 700-EXIT.
031500     EXIT.
031600
031700 710-WRITE-STFERR.
031800     MOVE "710-WRITE-STFERR" TO PARA-NAME.
031900     MOVE STFDATA-REC TO REST-OF-REC.
032000     WRITE STFERR-REC.
032100 710-EXIT.
032200     EXIT.
032300
032400 800-OPEN-FILES.
032500     MOVE "800-OPEN-FILES" TO PARA-NAME.
032600     OPEN INPUT STFDATA.
032700     OPEN OUTPUT STFMSTR, STFERR, SYSOUT.
032800 800-EXIT.
032900     EXIT.
033000
033100 850-CLOSE-FILES.
033200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033300     CLOSE STFDATA, STFMSTR, STFERR, SYSOUT.
033400 850-EXIT.
033500     EXIT.
033600
033700 900-READ-STFDATA.
033800     READ STFDATA
033900         AT END MOVE "N" TO MORE-DATA-SW
034000         GO TO 900-EXIT
034100     END-READ.
034200     ADD +1 TO RECORDS-READ.
034300 900-EXIT.
034400     EXIT.
034500
034600 999-CLEANUP.
034700     MOVE "999-CLEANUP" TO PARA-NAME.
034800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034900     DISPLAY "** ROSTER LINES READ **".
035000     DISPLAY RECORDS-READ.
035100     DISPLAY "** STAFF LOADED **".
035200     DISPLAY STAFF-LOADED.
035300     DISPLAY "** STAFF REJECTED **".
035400     DISPLAY RECORDS-IN-ERROR.
035500     DISPLAY "******** NORMAL END OF JOB STFIMPRT ********".
035600 999-EXIT.
035700     EXIT.
035800
035900 1000-ABEND-RTN.
036000     WRITE SYSOUT-REC FROM ABEND-REC.
036100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036200     DISPLAY "*** ABNORMAL END OF JOB-STFIMPRT ***" UPON CONSOLE.
036300     DIVIDE ZERO-VAL INTO ONE-VAL.
