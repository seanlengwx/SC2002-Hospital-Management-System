000100******************************************************************
000200*    APTREC  --  APPOINTMENT FILE RECORD
000300*
000400*    FLAT RECORD AS IT SITS ON APTFILE. SEE APTTAB FOR THE
000500*    WORKING-STORAGE TABLE SHAPES (APPOINTMENTS AND DOCTOR
000600*    AVAILABLE SLOTS) BUILT FROM THIS RECORD AND FROM SLOTFILE
000700*    (SEE SLOTREC - KEPT SEPARATE SO EACH FD COPIES ONLY ITS OWN
000800*    RECORD).
000900******************************************************************
001000 01  APPOINTMENT-FILE-REC.
001100     05  APT-ID-F                PIC X(16).
001200     05  APT-PATIENT-ID-F        PIC X(10).
001300     05  APT-DOCTOR-ID-F         PIC X(10).
001400     05  APT-SLOT-DATE-F         PIC 9(08).
001500     05  APT-SLOT-TIME-F         PIC 9(04).
001600     05  APT-STATUS-F            PIC X(10).
001700     05  FILLER                  PIC X(04).
